000100*                                                                         
000200*    File Description - Classified Attendance Output File                 
000300*                                                                         
000400* 11/01/26 CJL  TKT1180 Created.                                  TKT1180 
000500*                                                                 TKT1180 
000600 FD  AT-Attendance-New-File.                                              
000700     COPY "wsatatn.cob".                                                  
