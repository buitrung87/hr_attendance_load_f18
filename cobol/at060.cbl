000100*****************************************************************         
000200*                                                                *        
000300*             Leave / Attendance Summary Reporting              *         
000400*                                                                *        
000500*****************************************************************         
000600 IDENTIFICATION           DIVISION.                                       
000700*========================                                                 
000800*                                                                         
000900     PROGRAM-ID.           AT060.                                         
001000     AUTHOR.               C J LATIMER.                                   
001100     INSTALLATION.         APPLEWOOD COMPUTERS - HR DIVISION.             
001200     DATE-WRITTEN.         15/01/1988.                                    
001300     DATE-COMPILED.                                                       
001400     SECURITY.             COMPANY CONFIDENTIAL.                          
001500*                                                                         
001600* Remarks.            Last leg of the nightly attendance run.             
001700*                     Merges the classified attendance file with          
001800*                     the costed overtime file and the deduction          
001900*                     file on employee/date, prints one detail            
002000*                     line per employee-day, a subtotal line on           
002100*                     each employee break and grand totals (plus          
002200*                     AT010's import counters) at the end.                
002300*                                                                         
002400* Called modules.     None.                                               
002500*                                                                         
002600* Files used:         AT-ATTENDANCE-FILE (in, classified)                 
002700*                     AT-OVERTIME-FILE   (in, costed)                     
002800*                     AT-DEDUCTION-FILE  (in)                             
002900*                     AT-COUNTER-FILE    (in, AT010's totals)             
003000*                     AT-REPORT-FILE     (out, print)                     
003100*                                                                         
003200*-----------------------------------------------------------------        
003300* CHANGE LOG                                                              
003400*-----------------------------------------------------------------        
003500* 15/01/1988 CJL      Created.                                            
003600* 02/09/1990 CJL      PERFECT ATTENDANCE marker added to the              
003700*                      subtotal line per HR request.                      
003800* 18/01/1999 RPW  Y2K  Run-date heading re-pointed at the CCYY            
003900*                      form; page heading tested on 1999/2000             
004000*                      boundary dates. Signed off.                        
004100* 11/09/2007 SJT      Import counters merged onto the grand total         
004200*                      line instead of a separate trailer page.           
004300* 10/01/26 CJL  TKT1180 Rebuilt against the new                   TKT1180 
004400* attendance/overtime/                                            TKT1180 
004500*                      deduction layouts - now a three-way match/ TKT1180 
004600*                      merge on employee id and date rather than aTKT1180 
004700*                      single-file scan.                          TKT1180 
004800* 16/01/26 CJL  TKT1180 Heading/subtotal/total lines now re-init  TKT1180 
004900*                      their caption literals after the print areaTKT1180 
005000*                      is cleared - captions were printing blank  TKT1180 
005100*                      on the second and later pages.             TKT1180 
005200*****************************************************************         
005300*                                                                         
005400 ENVIRONMENT               DIVISION.                                      
005500*========================                                                 
005600*                                                                         
005700     COPY "atenvdv.cob".                                                  
005800     INPUT-OUTPUT          SECTION.                                       
005900     FILE-CONTROL.                                                        
006000         COPY "selatatt.cob".                                             
006100         COPY "selatot.cob".                                              
006200         COPY "selatded.cob".                                             
006300         COPY "selatcnt.cob".                                             
006400         COPY "selatrpt.cob".                                             
006500*                                                                         
006600 DATA                      DIVISION.                                      
006700*========================                                                 
006800*                                                                         
006900 FILE SECTION.                                                            
007000*                                                                         
007100     COPY "fdatatt.cob".                                                  
007200     COPY "fdatot.cob".                                                   
007300     COPY "fdatded.cob".                                                  
007400     COPY "fdatcnt.cob".                                                  
007500     COPY "fdatrpt.cob".                                                  
007600*                                                                         
007700 WORKING-STORAGE           SECTION.                                       
007800*------------------------                                                 
007900*                                                                         
008000 77  WS-Prog-Name          PIC X(17)    VALUE "AT060 (1.0.06)".           
008100 77  WS-Prev-Emp-Id        PIC X(06)    VALUE SPACES.                     
008200 77  WS-Page-No            BINARY-SHORT UNSIGNED VALUE ZERO.              
008300 77  WS-Line-Count         BINARY-SHORT UNSIGNED VALUE 99.                
008400 77  WS-Time-Display       PIC X(08).                                     
008500*                                                                         
008600 01  WS-File-Statuses.                                                    
008700     03  AT-Att-Status     PIC XX.                                        
008800     03  AT-Ot-Status      PIC XX.                                        
008900     03  AT-Ded-Status     PIC XX.                                        
009000     03  AT-Cnt-Status     PIC XX.                                        
009100     03  AT-Rpt-Status     PIC XX.                                        
009200     03  FILLER            PIC X(01).                                     
009300*                                                                         
009400 01  WS-Switches.                                                         
009500     03  WS-Att-Eof        PIC X        VALUE "N".                        
009600         88  WS-No-More-Attendance        VALUE "Y".                      
009700     03  WS-Ot-Eof         PIC X        VALUE "N".                        
009800         88  WS-No-More-Overtime          VALUE "Y".                      
009900     03  WS-Ded-Eof        PIC X        VALUE "N".                        
010000         88  WS-No-More-Deductions        VALUE "Y".                      
010100     03  WS-First-Record   PIC X        VALUE "Y".                        
010200         88  WS-Is-First-Record           VALUE "Y".                      
010300     03  WS-Ot-Matched     PIC X        VALUE "N".                        
010400         88  WS-Ot-Was-Matched            VALUE "Y".                      
010500     03  WS-Ded-Matched    PIC X        VALUE "N".                        
010600         88  WS-Ded-Was-Matched           VALUE "Y".                      
010700     03  FILLER            PIC X(01).                                     
010800*                                                                         
010900 01  WS-Match-Keys.                                                       
011000     03  WS-Att-Key.                                                      
011100         05  WS-Att-Key-Id   PIC X(06).                                   
011200         05  WS-Att-Key-Date PIC 9(08).                                   
011300     03  WS-Ot-Key.                                                       
011400         05  WS-Ot-Key-Id    PIC X(06).                                   
011500         05  WS-Ot-Key-Date  PIC 9(08).                                   
011600     03  WS-Ded-Key.                                                      
011700         05  WS-Ded-Key-Id   PIC X(06).                                   
011800         05  WS-Ded-Key-Date PIC 9(08).                                   
011900     03  FILLER            PIC X(01).                                     
012000*                                                                         
012100 01  WS-Run-Date-6         PIC 9(06).                                     
012200 01  WS-Run-Date-Grp REDEFINES WS-Run-Date-6.                             
012300     03  WS-Run-Yr         PIC 99.                                        
012400     03  WS-Run-Mo         PIC 99.                                        
012500     03  WS-Run-Dy         PIC 99.                                        
012600*                                                                         
012700*    Per-employee accumulators, reset on each control break.              
012800*    Named                                                                
012900*    WS-Acc- rather than WS-Sub- so they do not collide with the          
013000*    like-named fields in wsatrpt.cob's WS-Subtotal-Line                  
013100*    REDEFINES.                                                           
013200*                                                                         
013300 01  WS-Sub-Accum.                                                        
013400     03  WS-Acc-Days       PIC 9(03)    VALUE ZERO.                       
013500     03  WS-Acc-Worked     PIC 9(04)V99 VALUE ZERO.                       
013600     03  WS-Acc-Ot-Hrs     PIC 9(03)V99 VALUE ZERO.                       
013700     03  WS-Acc-Ot-Amt     PIC 9(07)V99 VALUE ZERO.                       
013800     03  WS-Acc-Ded-Days   PIC 9(03)V999 VALUE ZERO.                      
013900     03  WS-Acc-Late-Cnt   BINARY-SHORT  UNSIGNED VALUE ZERO.             
014000     03  WS-Acc-Early-Cnt  BINARY-SHORT  UNSIGNED VALUE ZERO.             
014100     03  FILLER            PIC X(01).                                     
014200*                                                                         
014300*    Grand totals, accumulated across every employee - likewise           
014400*    WS-Tot- to stay clear of WS-Total-Line's WS-Grd- fields.             
014500*                                                                         
014600 01  WS-Tot-Accum.                                                        
014700     03  WS-Tot-Days       PIC 9(05)    VALUE ZERO.                       
014800     03  WS-Tot-Worked     PIC 9(06)V99 VALUE ZERO.                       
014900     03  WS-Tot-Ot-Hrs     PIC 9(05)V99 VALUE ZERO.                       
015000     03  WS-Tot-Ot-Amt     PIC 9(08)V99 VALUE ZERO.                       
015100     03  WS-Tot-Ded-Days   PIC 9(05)V999 VALUE ZERO.                      
015200     03  FILLER            PIC X(01).                                     
015300*                                                                         
015400*    Import counters off AT010's counter record - held here, clear        
015500*    of the print area, since WS-Print-Area gets wiped to spaces          
015600*    before every line is built (WS-Total-Line's own counter              
015700*    fields only get their values moved in immediately before             
015800*    the grand total line is written).                                    
015900*                                                                         
016000 01  WS-Imp-Counters.                                                     
016100     03  WS-Imp-Read-Cnt   PIC 9(04)    VALUE ZERO.                       
016200     03  WS-Imp-Proc-Cnt   PIC 9(04)    VALUE ZERO.                       
016300     03  WS-Imp-Fail-Cnt   PIC 9(04)    VALUE ZERO.                       
016400     03  WS-Imp-Skip-Cnt   PIC 9(04)    VALUE ZERO.                       
016500     03  FILLER            PIC X(01).                                     
016600*                                                                         
016700 01  WS-Time-Edit.                                                        
016800     03  WS-Time-Edit-Wrk  PIC 9(06).                                     
016900     03  FILLER            PIC X(01).                                     
017000 01  WS-Time-Edit-R REDEFINES WS-Time-Edit.                               
017100     03  WS-Time-HH        PIC 99.                                        
017200     03  WS-Time-MM        PIC 99.                                        
017300     03  WS-Time-SS        PIC 99.                                        
017400     03  FILLER            PIC X(01).                                     
017500*                                                                         
017600 PROCEDURE                 DIVISION.                                      
017700*========================                                                 
017800*                                                                         
017900 AA000-Main                SECTION.                                       
018000***********************************                                       
018100*                                                                         
018200     PERFORM AA010-Open-Files THRU AA010-Exit.                            
018300     PERFORM AA015-Read-Counter-Rec THRU AA015-Exit.                      
018400     PERFORM AA020-Process-All THRU AA020-Exit.                           
018500     PERFORM AA090-Print-Grand-Total THRU AA090-Exit.                     
018600     PERFORM ZZ099-Close-Files THRU ZZ099-Exit.                           
018700     GOBACK.                                                              
018800*                                                                         
018900 AA000-Exit.                                                              
019000     EXIT SECTION.                                                        
019100*                                                                         
019200 AA010-Open-Files           SECTION.                                      
019300***********************************                                       
019400*                                                                         
019500     ACCEPT   WS-Run-Date-6 FROM DATE.                                    
019600     OPEN INPUT  AT-Attendance-File.                                      
019700     IF       AT-Att-Status NOT = "00"                                    
019800              DISPLAY "AT060 - ATTENDANCE OPEN FAILED "                   
019900                       AT-Att-Status                                      
020000              GOBACK                                                      
020100     END-IF.                                                              
020200     OPEN INPUT  AT-Overtime-File.                                        
020300     OPEN INPUT  AT-Deduction-File.                                       
020400     OPEN INPUT  AT-Counter-File.                                         
020500     OPEN OUTPUT AT-Report-File.                                          
020600*                                                                         
020700     PERFORM ZZ010-Read-Attendance THRU ZZ010-Exit.                       
020800     PERFORM ZZ020-Read-Overtime   THRU ZZ020-Exit.                       
020900     PERFORM ZZ030-Read-Deduction  THRU ZZ030-Exit.                       
021000*                                                                         
021100 AA010-Exit.                                                              
021200     EXIT SECTION.                                                        
021300*                                                                         
021400 AA015-Read-Counter-Rec     SECTION.                                      
021500************************************                                      
021600*                                                                         
021700     READ     AT-Counter-File                                             
021800              AT END                                                      
021900                   DISPLAY "AT060 - NO COUNTER RECORD FROM AT010"         
022000                   GO TO AA015-Exit                                       
022100     END-READ.                                                            
022200     MOVE     Cnt-Read-Cnt TO WS-Imp-Read-Cnt.                            
022300     MOVE     Cnt-Proc-Cnt TO WS-Imp-Proc-Cnt.                            
022400     MOVE     Cnt-Fail-Cnt TO WS-Imp-Fail-Cnt.                            
022500     MOVE     Cnt-Skip-Cnt TO WS-Imp-Skip-Cnt.                            
022600*                                                                         
022700 AA015-Exit.                                                              
022800     EXIT SECTION.                                                        
022900*                                                                         
023000 AA020-Process-All          SECTION.                                      
023100************************************                                      
023200*                                                                         
023300     PERFORM AA030-Process-One THRU AA030-Exit                            
023400             UNTIL WS-No-More-Attendance.                                 
023500*                                                                         
023600     IF       NOT WS-Is-First-Record                                      
023700              PERFORM AA080-Print-Subtotal THRU AA080-Exit                
023800     END-IF.                                                              
023900*                                                                         
024000 AA020-Exit.                                                              
024100     EXIT SECTION.                                                        
024200*                                                                         
024300 AA030-Process-One          SECTION.                                      
024400************************************                                      
024500*                                                                         
024600     MOVE     Att-Emp-Id TO WS-Att-Key-Id.                                
024700     MOVE     Att-Date   TO WS-Att-Key-Date.                              
024800*                                                                         
024900     IF       NOT WS-Is-First-Record                                      
025000         AND  Att-Emp-Id NOT = WS-Prev-Emp-Id                             
025100              PERFORM AA080-Print-Subtotal THRU AA080-Exit                
025200     END-IF.                                                              
025300     MOVE     "N" TO WS-First-Record.                                     
025400     MOVE     Att-Emp-Id TO WS-Prev-Emp-Id.                               
025500*                                                                         
025600     PERFORM AA040-Match-Overtime  THRU AA040-Exit.                       
025700     PERFORM AA050-Match-Deduction THRU AA050-Exit.                       
025800     PERFORM AA060-Print-Detail    THRU AA060-Exit.                       
025900     PERFORM AA070-Accumulate      THRU AA070-Exit.                       
026000*                                                                         
026100 AA030-Exit.                                                              
026200     PERFORM ZZ010-Read-Attendance THRU ZZ010-Exit.                       
026300*                                                                         
026400 AA040-Match-Overtime       SECTION.                                      
026500************************************                                      
026600*                                                                         
026700     MOVE     "N" TO WS-Ot-Matched.                                       
026800     PERFORM  AA045-Advance-Overtime THRU AA045-Exit                      
026900              UNTIL WS-No-More-Overtime                                   
027000                 OR WS-Ot-Key NOT < WS-Att-Key.                           
027100     IF       NOT WS-No-More-Overtime AND WS-Ot-Key = WS-Att-Key          
027200              MOVE "Y" TO WS-Ot-Matched                                   
027300     END-IF.                                                              
027400*                                                                         
027500 AA040-Exit.                                                              
027600     EXIT SECTION.                                                        
027700*                                                                         
027800 AA045-Advance-Overtime     SECTION.                                      
027900************************************                                      
028000*                                                                         
028100     PERFORM  ZZ020-Read-Overtime THRU ZZ020-Exit.                        
028200*                                                                         
028300 AA045-Exit.                                                              
028400     EXIT SECTION.                                                        
028500*                                                                         
028600 AA050-Match-Deduction      SECTION.                                      
028700************************************                                      
028800*                                                                         
028900     MOVE     "N" TO WS-Ded-Matched.                                      
029000     PERFORM  AA055-Advance-Deduction THRU AA055-Exit                     
029100              UNTIL WS-No-More-Deductions                                 
029200                 OR WS-Ded-Key NOT < WS-Att-Key.                          
029300     IF       NOT WS-No-More-Deductions                                   
029400          AND WS-Ded-Key = WS-Att-Key                                     
029500              MOVE "Y" TO WS-Ded-Matched                                  
029600     END-IF.                                                              
029700*                                                                         
029800 AA050-Exit.                                                              
029900     EXIT SECTION.                                                        
030000*                                                                         
030100 AA055-Advance-Deduction    SECTION.                                      
030200************************************                                      
030300*                                                                         
030400     PERFORM  ZZ030-Read-Deduction THRU ZZ030-Exit.                       
030500*                                                                         
030600 AA055-Exit.                                                              
030700     EXIT SECTION.                                                        
030800*                                                                         
030900 AA060-Print-Detail         SECTION.                                      
031000************************************                                      
031100*                                                                         
031200     IF       WS-Line-Count > 50                                          
031300              PERFORM AA100-Print-Headings THRU AA100-Exit                
031400     END-IF.                                                              
031500*                                                                         
031600     MOVE     SPACES TO WS-Print-Area.                                    
031700     MOVE     Att-Emp-Id  TO WD-Employee.                                 
031800     MOVE     Att-Date    TO WD-Date.                                     
031900*                                                                         
032000     MOVE     Att-Check-In  TO WS-Time-Edit-Wrk.                          
032100     PERFORM  AA065-Edit-Time THRU AA065-Exit.                            
032200     MOVE     WS-Time-Display TO WD-In.                                   
032300     MOVE     Att-Check-Out TO WS-Time-Edit-Wrk.                          
032400     PERFORM  AA065-Edit-Time THRU AA065-Exit.                            
032500     MOVE     WS-Time-Display TO WD-Out.                                  
032600*                                                                         
032700     MOVE     Att-Worked-Hrs TO WD-Worked.                                
032800     MOVE     Att-Status     TO WD-Status.                                
032900     MOVE     Att-Late-Min   TO WD-Late-Min.                              
033000     MOVE     Att-Early-Min  TO WD-Early-Min.                             
033100*                                                                         
033200     IF       WS-Ot-Was-Matched                                           
033300              MOVE Ot-Hours  TO WD-Ot-Hrs                                 
033400              MOVE Ot-Amount TO WD-Ot-Amount                              
033500     ELSE                                                                 
033600              MOVE ZERO TO WD-Ot-Hrs WD-Ot-Amount                         
033700     END-IF.                                                              
033800*                                                                         
033900     IF       WS-Ded-Was-Matched AND Ded-Was-Deducted                     
034000              MOVE Ded-Days TO WD-Ded-Days                                
034100     ELSE                                                                 
034200              MOVE ZERO TO WD-Ded-Days                                    
034300     END-IF.                                                              
034400*                                                                         
034500     WRITE    AT-Report-Line FROM WS-Print-Area.                          
034600     ADD      1 TO WS-Line-Count.                                         
034700*                                                                         
034800 AA060-Exit.                                                              
034900     EXIT SECTION.                                                        
035000*                                                                         
035100 AA065-Edit-Time            SECTION.                                      
035200************************************                                      
035300*                                                                         
035400     IF       WS-Time-Edit-Wrk = ZERO                                     
035500              MOVE "  --:--  " TO WS-Time-Display                         
035600     ELSE                                                                 
035700              MOVE WS-Time-HH TO WS-Time-Display (1:2)                    
035800              MOVE ":"        TO WS-Time-Display (3:1)                    
035900              MOVE WS-Time-MM TO WS-Time-Display (4:2)                    
036000              MOVE SPACES     TO WS-Time-Display (6:3)                    
036100     END-IF.                                                              
036200*                                                                         
036300 AA065-Exit.                                                              
036400     EXIT SECTION.                                                        
036500*                                                                         
036600 AA070-Accumulate           SECTION.                                      
036700************************************                                      
036800*                                                                         
036900     ADD      1 TO WS-Acc-Days.                                           
037000     ADD      Att-Worked-Hrs TO WS-Acc-Worked.                            
037100     IF       WS-Ot-Was-Matched                                           
037200              ADD Ot-Hours   TO WS-Acc-Ot-Hrs                             
037300              ADD Ot-Amount  TO WS-Acc-Ot-Amt                             
037400     END-IF.                                                              
037500     IF       WS-Ded-Was-Matched AND Ded-Was-Deducted                     
037600              ADD Ded-Days   TO WS-Acc-Ded-Days                           
037700     END-IF.                                                              
037800     IF       Att-Status = "LI" OR "BI"                                   
037900              ADD 1 TO WS-Acc-Late-Cnt                                    
038000     END-IF.                                                              
038100     IF       Att-Status = "EO" OR "BI"                                   
038200              ADD 1 TO WS-Acc-Early-Cnt                                   
038300     END-IF.                                                              
038400*                                                                         
038500 AA070-Exit.                                                              
038600     EXIT SECTION.                                                        
038700*                                                                         
038800 AA080-Print-Subtotal       SECTION.                                      
038900************************************                                      
039000*                                                                         
039100     MOVE     SPACES TO WS-Print-Area.                                    
039200     INITIALIZE WS-Subtotal-Line.                                         
039300     MOVE     WS-Prev-Emp-Id  TO WS-Sub-Employee.                         
039400     MOVE     WS-Acc-Days     TO WS-Sub-Days.                             
039500     MOVE     WS-Acc-Worked   TO WS-Sub-Worked.                           
039600     MOVE     WS-Acc-Ot-Hrs   TO WS-Sub-Ot-Hrs.                           
039700     MOVE     WS-Acc-Ot-Amt   TO WS-Sub-Ot-Amount.                        
039800     MOVE     WS-Acc-Ded-Days TO WS-Sub-Ded-Days.                         
039900     IF       WS-Acc-Late-Cnt = ZERO AND WS-Acc-Early-Cnt = ZERO          
040000          AND WS-Acc-Ded-Days = ZERO                                      
040100              MOVE "** PERFECT ATTENDANCE **" TO WS-Sub-Perfect           
040200     ELSE                                                                 
040300              MOVE SPACES TO WS-Sub-Perfect                               
040400     END-IF.                                                              
040500     WRITE    AT-Report-Line FROM WS-Print-Area.                          
040600     ADD      1 TO WS-Line-Count.                                         
040700*                                                                         
040800     ADD      WS-Acc-Days     TO WS-Tot-Days.                             
040900     ADD      WS-Acc-Worked   TO WS-Tot-Worked.                           
041000     ADD      WS-Acc-Ot-Hrs   TO WS-Tot-Ot-Hrs.                           
041100     ADD      WS-Acc-Ot-Amt   TO WS-Tot-Ot-Amt.                           
041200     ADD      WS-Acc-Ded-Days TO WS-Tot-Ded-Days.                         
041300*                                                                         
041400     MOVE     ZERO TO WS-Acc-Days WS-Acc-Worked WS-Acc-Ot-Hrs             
041500                       WS-Acc-Ot-Amt WS-Acc-Ded-Days                      
041600                       WS-Acc-Late-Cnt WS-Acc-Early-Cnt.                  
041700*                                                                         
041800 AA080-Exit.                                                              
041900     EXIT SECTION.                                                        
042000*                                                                         
042100 AA090-Print-Grand-Total    SECTION.                                      
042200************************************                                      
042300*                                                                         
042400     MOVE     SPACES TO WS-Print-Area.                                    
042500     INITIALIZE WS-Total-Line.                                            
042600     MOVE     WS-Tot-Days     TO WS-Grd-Days.                             
042700     MOVE     WS-Tot-Worked   TO WS-Grd-Worked.                           
042800     MOVE     WS-Tot-Ot-Hrs   TO WS-Grd-Ot-Hrs.                           
042900     MOVE     WS-Tot-Ot-Amt   TO WS-Grd-Ot-Amount.                        
043000     MOVE     WS-Tot-Ded-Days TO WS-Grd-Ded-Days.                         
043100     MOVE     WS-Imp-Read-Cnt TO WS-Grd-Read-Cnt.                         
043200     MOVE     WS-Imp-Proc-Cnt TO WS-Grd-Proc-Cnt.                         
043300     MOVE     WS-Imp-Fail-Cnt TO WS-Grd-Fail-Cnt.                         
043400     MOVE     WS-Imp-Skip-Cnt TO WS-Grd-Skip-Cnt.                         
043500     WRITE    AT-Report-Line FROM WS-Print-Area.                          
043600*                                                                         
043700 AA090-Exit.                                                              
043800     EXIT SECTION.                                                        
043900*                                                                         
044000 AA100-Print-Headings       SECTION.                                      
044100************************************                                      
044200*                                                                         
044300     ADD      1 TO WS-Page-No.                                            
044400     MOVE     SPACES TO WS-Print-Area.                                    
044500     INITIALIZE WS-Heading-1.                                             
044600     MOVE     WS-Page-No TO WH1-Page-No.                                  
044700     STRING   WS-Run-Mo DELIMITED BY SIZE "/" DELIMITED BY SIZE           
044800              WS-Run-Dy DELIMITED BY SIZE "/" DELIMITED BY SIZE           
044900              WS-Run-Yr DELIMITED BY SIZE                                 
045000              INTO WH1-Run-Date.                                          
045100     WRITE    AT-Report-Line FROM WS-Print-Area                           
045200              AFTER ADVANCING PAGE.                                       
045300*                                                                         
045400     MOVE     SPACES TO WS-Print-Area.                                    
045500     WRITE    AT-Report-Line FROM WS-Print-Area.                          
045600*                                                                         
045700     MOVE     SPACES TO WS-Print-Area.                                    
045800     INITIALIZE WS-Heading-2.                                             
045900     WRITE    AT-Report-Line FROM WS-Print-Area.                          
046000     MOVE     ZERO TO WS-Line-Count.                                      
046100*                                                                         
046200 AA100-Exit.                                                              
046300     EXIT SECTION.                                                        
046400*                                                                         
046500 ZZ010-Read-Attendance      SECTION.                                      
046600************************************                                      
046700*                                                                         
046800     READ     AT-Attendance-File                                          
046900              AT END MOVE "Y" TO WS-Att-Eof                               
047000     END-READ.                                                            
047100*                                                                         
047200 ZZ010-Exit.                                                              
047300     EXIT SECTION.                                                        
047400*                                                                         
047500 ZZ020-Read-Overtime        SECTION.                                      
047600************************************                                      
047700*                                                                         
047800     READ     AT-Overtime-File                                            
047900              AT END                                                      
048000                   MOVE "Y" TO WS-Ot-Eof                                  
048100                   GO TO ZZ020-Exit                                       
048200     END-READ.                                                            
048300     MOVE     Ot-Emp-Id TO WS-Ot-Key-Id.                                  
048400     MOVE     Ot-Date   TO WS-Ot-Key-Date.                                
048500*                                                                         
048600 ZZ020-Exit.                                                              
048700     EXIT SECTION.                                                        
048800*                                                                         
048900 ZZ030-Read-Deduction       SECTION.                                      
049000************************************                                      
049100*                                                                         
049200     READ     AT-Deduction-File                                           
049300              AT END                                                      
049400                   MOVE "Y" TO WS-Ded-Eof                                 
049500                   GO TO ZZ030-Exit                                       
049600     END-READ.                                                            
049700     MOVE     Ded-Emp-Id TO WS-Ded-Key-Id.                                
049800     MOVE     Ded-Date   TO WS-Ded-Key-Date.                              
049900*                                                                         
050000 ZZ030-Exit.                                                              
050100     EXIT SECTION.                                                        
050200*                                                                         
050300 ZZ099-Close-Files          SECTION.                                      
050400************************************                                      
050500*                                                                         
050600     CLOSE    AT-Attendance-File AT-Overtime-File                         
050700              AT-Deduction-File                                           
050800              AT-Counter-File AT-Report-File.                             
050900*                                                                         
051000 ZZ099-Exit.                                                              
051100     EXIT SECTION.                                                        
