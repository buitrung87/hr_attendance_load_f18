000100*                                                                         
000200*    Select Clause - Public Holiday Calendar File                         
000300*                                                                         
000400* 04/01/26 CJL  TKT1180 Created.                                  TKT1180 
000500*                                                                 TKT1180 
000600     SELECT  AT-Holiday-File   ASSIGN        AT-HOLIDAY-FILE              
000700                               ORGANIZATION  LINE SEQUENTIAL              
000800                               STATUS        AT-Hol-Status.               
