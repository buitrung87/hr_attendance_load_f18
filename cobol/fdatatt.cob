000100*                                                                         
000200*    File Description - Paired Daily Attendance File (input copy)         
000300*                                                                         
000400* 05/01/26 CJL  TKT1180 Created.                                  TKT1180 
000500*                                                                 TKT1180 
000600 FD  AT-Attendance-File.                                                  
000700     COPY "wsatatt.cob".                                                  
