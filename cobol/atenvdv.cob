000100*                                                                         
000200*    ATENVDV - Common Environment Division Entries                        
000300*    =============================================                        
000400*    Shared CONFIGURATION SECTION for the attendance & overtime           
000500*    batch suite (AT010-AT060).  COPYd immediately after the              
000600*    ENVIRONMENT DIVISION header in every program so that class           
000700*    conditions and printer assignment stay in step across the            
000800*    suite without being retyped in each member.                          
000900*                                                                         
001000* 02/01/26 CJL  TKT1180 Created for attendance suite build.       TKT1180 
001100* 14/01/26 CJL  TKT1180 Added WEEKEND-DAY class for OT day-type   TKT1180 
001200* test.                                                           TKT1180 
001300*                                                                 TKT1180 
001400 CONFIGURATION SECTION.                                                   
001500     SOURCE-COMPUTER.   IBM-4341.                                         
001600     OBJECT-COMPUTER.   IBM-4341.                                         
001700     SPECIAL-NAMES.                                                       
001800         C01             IS TOP-OF-FORM                                   
001900         CLASS WORK-DAY  IS "1" THRU "5"                                  
002000         CLASS WEEKEND-DAY IS "6" "7"                                     
002100         UPSI-0          ON STATUS IS AT-SW-TEST-RUN                      
002200                          OFF STATUS IS AT-SW-PROD-RUN.                   
