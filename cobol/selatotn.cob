000100*                                                                         
000200*    Select Clause - Costed Overtime Output File                          
000300*                                                                         
000400* 18/01/26 CJL  TKT1190 Created.                                          
000500*                                                                         
000600     SELECT  AT-Overtime-New-File ASSIGN     AT-OVERTIME-NEW              
000700                               ORGANIZATION  LINE SEQUENTIAL              
000800                               STATUS        AT-Otn-Status.               
