000100*****************************************************************         
000200*                                                                *        
000300*                Overtime Payment Calculator                    *         
000400*                                                                *        
000500*****************************************************************         
000600 IDENTIFICATION           DIVISION.                                       
000700*========================                                                 
000800*                                                                         
000900     PROGRAM-ID.           AT040.                                         
001000     AUTHOR.               C J LATIMER.                                   
001100     INSTALLATION.         APPLEWOOD COMPUTERS - HR DIVISION.             
001200     DATE-WRITTEN.         11/01/1988.                                    
001300     DATE-COMPILED.                                                       
001400     SECURITY.             COMPANY CONFIDENTIAL.                          
001500*                                                                         
001600* Remarks.            Fourth leg of the nightly attendance run.           
001700*                     Reads the overtime file AT030 wrote, looks          
001800*                     each employee's monthly wage up in the              
001900*                     master table, derives the hourly rate and           
002000*                     the overtime payment amount, and rewrites           
002100*                     the overtime file in place with those two           
002200*                     fields filled in.                                   
002300*                                                                         
002400* Called modules.     None.                                               
002500*                                                                         
002600* Files used:         AT-OVERTIME-FILE     (in)                           
002700*                     AT-OVERTIME-NEW-FILE (out, renamed over in)         
002800*                     AT-EMPLOYEE-FILE     (in, loaded to table)          
002900*                                                                         
003000*-----------------------------------------------------------------        
003100* CHANGE LOG                                                              
003200*-----------------------------------------------------------------        
003300* 11/01/1988 CJL      Created.                                            
003400* 23/06/1992 CJL      Default rate of 50.00 added for employees           
003500*                      carrying a zero monthly wage - previously          
003600*                      these produced a zero amount and payroll           
003700*                      had to hand-cost them every run.                   
003800* 18/01/1999 RPW  Y2K  No date work in this program - reviewed and        
003900*                      signed off as compliant without changes.           
004000* 09/01/26 CJL  TKT1180 Rebuilt for the new overtime record layoutTKT1180 
004100*                      and multiplier table (1.5/2.0/3.0).        TKT1180 
004200*****************************************************************         
004300*                                                                         
004400 ENVIRONMENT               DIVISION.                                      
004500*========================                                                 
004600*                                                                         
004700     COPY "atenvdv.cob".                                                  
004800     INPUT-OUTPUT          SECTION.                                       
004900     FILE-CONTROL.                                                        
005000         COPY "selatot.cob".                                              
005100         COPY "selatotn.cob".                                             
005200         COPY "selatemp.cob".                                             
005300*                                                                         
005400 DATA                      DIVISION.                                      
005500*========================                                                 
005600*                                                                         
005700 FILE SECTION.                                                            
005800*                                                                         
005900     COPY "fdatot.cob".                                                   
006000     COPY "fdatotn.cob".                                                  
006100     COPY "fdatemp.cob".                                                  
006200*                                                                         
006300 WORKING-STORAGE           SECTION.                                       
006400*------------------------                                                 
006500*                                                                         
006600 77  WS-Prog-Name          PIC X(17)    VALUE "AT040 (1.0.05)".           
006700 77  WS-Default-Rate       PIC 9(05)V99 VALUE 50.00.                      
006800 77  WS-Std-Month-Hrs      PIC 9(03)    VALUE 176.                        
006900*                                                                         
007000 01  WS-File-Statuses.                                                    
007100     03  AT-Ot-Status      PIC XX.                                        
007200     03  AT-Otn-Status     PIC XX.                                        
007300     03  AT-Emp-Status     PIC XX.                                        
007400     03  FILLER            PIC X(01).                                     
007500*                                                                         
007600 01  WS-Switches.                                                         
007700     03  WS-Ot-Eof         PIC X        VALUE "N".                        
007800         88  WS-No-More-Overtime           VALUE "Y".                     
007900     03  WS-Emp-Eof        PIC X        VALUE "N".                        
008000         88  WS-No-More-Employees          VALUE "Y".                     
008100     03  WS-Emp-Found      PIC X        VALUE "N".                        
008200         88  WS-Emp-Was-Found              VALUE "Y".                     
008300     03  FILLER            PIC X(01).                                     
008400*                                                                         
008500 01  WS-Counters.                                                         
008600     03  WS-Emp-Count      BINARY-LONG  UNSIGNED VALUE ZERO.              
008700     03  WS-Rec-Count      BINARY-LONG  UNSIGNED VALUE ZERO.              
008800     03  FILLER            PIC X(01).                                     
008900*                                                                         
009000 01  AT-Employee-Table.                                                   
009100     03  TE-Entry          OCCURS 1000 TIMES                              
009200                            ASCENDING KEY IS TE-Id                        
009300                            INDEXED BY TE-Idx.                            
009400         05  TE-Id         PIC X(06).                                     
009500         05  TE-Wage       PIC 9(07)V99.                                  
009600         05  FILLER        PIC X(01).                                     
009700*                                                                         
009800 01  WS-Multiplier-Table.                                                 
009900     03  FILLER            PIC X(06)    VALUE "W15000".                   
010000     03  FILLER            PIC X(06)    VALUE "E20000".                   
010100     03  FILLER            PIC X(06)    VALUE "H30000".                   
010200 01  WS-Multiplier-Table-R REDEFINES WS-Multiplier-Table.                 
010300     03  TM-Entry          OCCURS 3 TIMES INDEXED BY TM-Idx.              
010400         05  TM-Type       PIC X(01).                                     
010500         05  TM-Factor     PIC 9(01)V9999.                                
010600*                                                                         
010700 01  WS-Rate-Work.                                                        
010800     03  WS-Wage-For-Calc  PIC 9(07)V99.                                  
010900     03  WS-Rate-Calc      PIC 9(05)V99.                                  
011000     03  WS-Amount-Calc    PIC 9(07)V99.                                  
011100     03  FILLER            PIC X(01).                                     
011200*                                                                         
011300 PROCEDURE                 DIVISION.                                      
011400*========================                                                 
011500*                                                                         
011600 AA000-Main                SECTION.                                       
011700***********************************                                       
011800*                                                                         
011900     PERFORM AA010-Open-Files THRU AA010-Exit.                            
012000     PERFORM AA020-Load-Employee-Table THRU AA020-Exit.                   
012100     PERFORM AA030-Cost-All THRU AA030-Exit.                              
012200     PERFORM ZZ099-Close-Files THRU ZZ099-Exit.                           
012300     PERFORM ZZ080-Rename-New-Over-Old THRU ZZ080-Exit.                   
012400     GOBACK.                                                              
012500*                                                                         
012600 AA000-Exit.                                                              
012700     EXIT SECTION.                                                        
012800*                                                                         
012900 AA010-Open-Files           SECTION.                                      
013000***********************************                                       
013100*                                                                         
013200     OPEN INPUT  AT-Overtime-File.                                        
013300     IF       AT-Ot-Status NOT = "00"                                     
013400              DISPLAY "AT040 - OVERTIME OPEN FAILED " AT-Ot-Status        
013500              GOBACK                                                      
013600     END-IF.                                                              
013700     OPEN OUTPUT AT-Overtime-New-File.                                    
013800     OPEN INPUT  AT-Employee-File.                                        
013900     IF       AT-Emp-Status NOT = "00"                                    
014000              DISPLAY "AT040 - EMPLOYEE OPEN FAILED "                     
014100                       AT-Emp-Status                                      
014200              GOBACK                                                      
014300     END-IF.                                                              
014400*                                                                         
014500 AA010-Exit.                                                              
014600     EXIT SECTION.                                                        
014700*                                                                         
014800 AA020-Load-Employee-Table  SECTION.                                      
014900************************************                                      
015000*                                                                         
015100     PERFORM ZZ015-Read-Employee THRU ZZ015-Exit                          
015200             UNTIL WS-No-More-Employees.                                  
015300*                                                                         
015400 AA020-Exit.                                                              
015500     EXIT SECTION.                                                        
015600*                                                                         
015700 AA030-Cost-All             SECTION.                                      
015800************************************                                      
015900*                                                                         
016000     PERFORM ZZ010-Read-Overtime THRU ZZ010-Exit.                         
016100     PERFORM AA040-Cost-One THRU AA040-Exit                               
016200             UNTIL WS-No-More-Overtime.                                   
016300*                                                                         
016400 AA030-Exit.                                                              
016500     EXIT SECTION.                                                        
016600*                                                                         
016700 AA040-Cost-One             SECTION.                                      
016800************************************                                      
016900*                                                                         
017000     ADD      1 TO WS-Rec-Count.                                          
017100     PERFORM AA045-Lookup-Employee THRU AA045-Exit.                       
017200     PERFORM AA050-Compute-Rate THRU AA050-Exit.                          
017300     PERFORM AA060-Compute-Amount THRU AA060-Exit.                        
017400*                                                                         
017500     MOVE     Ot-Emp-Id         TO Otn-Emp-Id.                            
017600     MOVE     Ot-Date           TO Otn-Date.                              
017700     MOVE     Ot-Type           TO Otn-Type.                              
017800     MOVE     Ot-Seconds        TO Otn-Seconds.                           
017900     MOVE     Ot-Hours          TO Otn-Hours.                             
018000     MOVE     Ot-Hhmmss         TO Otn-Hhmmss.                            
018100     MOVE     Ot-Worked-Hours   TO Otn-Worked-Hours.                      
018200     MOVE     Ot-Standard-Hours TO Otn-Standard-Hours.                    
018300     MOVE     WS-Rate-Calc      TO Otn-Hourly-Rate.                       
018400     MOVE     WS-Amount-Calc    TO Otn-Amount.                            
018500     WRITE    AT-Overtime-New-Record.                                     
018600*                                                                         
018700 AA040-Exit.                                                              
018800     PERFORM ZZ010-Read-Overtime THRU ZZ010-Exit.                         
018900*                                                                         
019000 AA045-Lookup-Employee      SECTION.                                      
019100************************************                                      
019200*                                                                         
019300     MOVE     "N" TO WS-Emp-Found.                                        
019400     SEARCH ALL TE-Entry                                                  
019500              AT END                                                      
019600                   MOVE "N" TO WS-Emp-Found                               
019700              WHEN TE-Id (TE-Idx) = Ot-Emp-Id                             
019800                   MOVE "Y" TO WS-Emp-Found                               
019900     END-SEARCH.                                                          
020000*                                                                         
020100 AA045-Exit.                                                              
020200     EXIT SECTION.                                                        
020300*                                                                         
020400 AA050-Compute-Rate         SECTION.                                      
020500************************************                                      
020600*                                                                         
020700     IF       WS-Emp-Was-Found                                            
020800              MOVE TE-Wage (TE-Idx) TO WS-Wage-For-Calc                   
020900     ELSE                                                                 
021000              MOVE ZERO TO WS-Wage-For-Calc                               
021100     END-IF.                                                              
021200*                                                                         
021300     IF       WS-Wage-For-Calc = ZERO                                     
021400              MOVE WS-Default-Rate TO WS-Rate-Calc                        
021500     ELSE                                                                 
021600              COMPUTE WS-Rate-Calc ROUNDED =                              
021700                      WS-Wage-For-Calc / WS-Std-Month-Hrs                 
021800     END-IF.                                                              
021900*                                                                         
022000 AA050-Exit.                                                              
022100     EXIT SECTION.                                                        
022200*                                                                         
022300 AA060-Compute-Amount       SECTION.                                      
022400************************************                                      
022500*                                                                         
022600     MOVE     ZERO TO WS-Amount-Calc.                                     
022700     SET      TM-Idx TO 1.                                                
022800     SEARCH   TM-Entry                                                    
022900              AT END                                                      
023000                   MOVE ZERO TO WS-Amount-Calc                            
023100              WHEN TM-Type (TM-Idx) = Ot-Type                             
023200                   COMPUTE WS-Amount-Calc ROUNDED =                       
023300                           Ot-Hours * WS-Rate-Calc                        
023400                                    * TM-Factor (TM-Idx)                  
023500     END-SEARCH.                                                          
023600*                                                                         
023700 AA060-Exit.                                                              
023800     EXIT SECTION.                                                        
023900*                                                                         
024000 ZZ010-Read-Overtime        SECTION.                                      
024100************************************                                      
024200*                                                                         
024300     READ     AT-Overtime-File                                            
024400              AT END MOVE "Y" TO WS-Ot-Eof                                
024500     END-READ.                                                            
024600*                                                                         
024700 ZZ010-Exit.                                                              
024800     EXIT SECTION.                                                        
024900*                                                                         
025000 ZZ015-Read-Employee        SECTION.                                      
025100************************************                                      
025200*                                                                         
025300     READ     AT-Employee-File                                            
025400              AT END MOVE "Y" TO WS-Emp-Eof                               
025500              GO TO ZZ015-Exit                                            
025600     END-READ.                                                            
025700*                                                                         
025800     ADD      1 TO WS-Emp-Count.                                          
025900     SET      TE-Idx TO WS-Emp-Count.                                     
026000     MOVE     Emp-Id           TO TE-Id   (TE-Idx).                       
026100     MOVE     Emp-Monthly-Wage TO TE-Wage (TE-Idx).                       
026200*                                                                         
026300 ZZ015-Exit.                                                              
026400     EXIT SECTION.                                                        
026500*                                                                         
026600 ZZ080-Rename-New-Over-Old  SECTION.                                      
026700************************************                                      
026800*                                                                         
026900     CALL     "SYSTEM" USING "mv AT-OVERTIME-NEW AT-OVERTIME".            
027000*                                                                         
027100 ZZ080-Exit.                                                              
027200     EXIT SECTION.                                                        
027300*                                                                         
027400 ZZ099-Close-Files          SECTION.                                      
027500************************************                                      
027600*                                                                         
027700     CLOSE    AT-Overtime-File AT-Overtime-New-File                       
027800              AT-Employee-File.                                           
027900     DISPLAY  "AT040 - OVERTIME RECORDS COSTED: " WS-Rec-Count.           
028000*                                                                         
028100 ZZ099-Exit.                                                              
028200     EXIT SECTION.                                                        
