000100*                                                                         
000200*    File Description - Updated Employee Master Output File               
000300*                                                                         
000400* 12/01/26 CJL  TKT1180 Created.                                  TKT1180 
000500*                                                                 TKT1180 
000600 FD  AT-Employee-New-File.                                                
000700     COPY "wsatemn.cob".                                                  
