000100*                                                                         
000200*    File Description - Leave Deduction File                              
000300*                                                                         
000400* 07/01/26 CJL  TKT1180 Created.                                  TKT1180 
000500*                                                                 TKT1180 
000600 FD  AT-Deduction-File.                                                   
000700     COPY "wsatded.cob".                                                  
