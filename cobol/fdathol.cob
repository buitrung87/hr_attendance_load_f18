000100*                                                                         
000200*    File Description - Public Holiday Calendar File                      
000300*                                                                         
000400* 04/01/26 CJL  TKT1180 Created.                                  TKT1180 
000500*                                                                 TKT1180 
000600 FD  AT-Holiday-File.                                                     
000700     COPY "wsathol.cob".                                                  
