000100*                                                                         
000200*    Record Definition For Daily Overtime File                            
000300*    ============================================                         
000400*    Written by AT030 with the rate/amount fields zero, then              
000500*    rewritten by AT040 once the hourly rate and OT payment               
000600*    amount have been costed.                                             
000700*                                                                         
000800*    File size 62 bytes (57 live + 5 reserved for growth).                
000900*                                                                         
001000* 06/01/26 CJL  TKT1180 Created.                                  TKT1180 
001100* 18/01/26 CJL  TKT1190 Added Ot-Seconds-HHMMSS redefines so AT030        
001200*                       can build Ot-Hhmmss without a divide loop.        
001300*                                                                         
001400 01  AT-Overtime-Record.                                                  
001500     03  Ot-Emp-Id            PIC X(06).                                  
001600     03  Ot-Date              PIC 9(08).                                  
001700     03  Ot-Type              PIC X.                                      
001800         88  Ot-Is-Weekday            VALUE "W".                          
001900         88  Ot-Is-Weekend            VALUE "E".                          
002000         88  Ot-Is-Holiday            VALUE "H".                          
002100     03  Ot-Seconds           PIC 9(06).                                  
002200     03  Ot-Seconds-Grp REDEFINES Ot-Seconds.                             
002300         05  Ot-Sec-Hun       PIC 9(03).                                  
002400         05  Ot-Sec-Rem       PIC 9(03).                                  
002500     03  Ot-Hours             PIC 9(02)V99.                               
002600     03  Ot-Hhmmss            PIC X(08).                                  
002700     03  Ot-Worked-Hours      PIC 9(02)V99.                               
002800     03  Ot-Standard-Hours    PIC 9(02)V99.                               
002900     03  Ot-Hourly-Rate       PIC 9(05)V99.                               
003000     03  Ot-Amount            PIC 9(07)V99.                               
003100     03  FILLER                PIC X(05).                                 
