000100*****************************************************************         
000200*                                                                *        
000300*                Calendar Day-Of-Week Test                      *         
000400*                                                                *        
000500*****************************************************************         
000600 IDENTIFICATION           DIVISION.                                       
000700*========================                                                 
000800*                                                                         
000900     PROGRAM-ID.           ATDOW.                                         
001000     AUTHOR.               C J LATIMER.                                   
001100     INSTALLATION.         APPLEWOOD COMPUTERS - HR DIVISION.             
001200     DATE-WRITTEN.         05/01/1988.                                    
001300     DATE-COMPILED.                                                       
001400     SECURITY.             COMPANY CONFIDENTIAL.                          
001500*                                                                         
001600* Remarks.            Given a CCYYMMDD date, returns Y/N for              
001700* whether                                                                 
001800*                     that date falls on a Saturday or Sunday.            
001900*                     Used                                                
002000*                     by AT020 and AT030 for the weekday/weekend          
002100*                     overtime duration rule. Zeller's congruence,        
002200*                     worked entirely in COMP-3 arithmetic - no           
002300*                     intrinsic FUNCTIONs, same as every other            
002400*                     date                                                
002500*                     routine in this shop.                               
002600*                                                                         
002700* Called modules.     None.                                               
002800*                                                                         
002900*-----------------------------------------------------------------        
003000* CHANGE LOG                                                              
003100*-----------------------------------------------------------------        
003200* 05/01/1988 CJL      Created.                                            
003300* 11/09/2007 SJT      Century term re-derived as +5J instead of           
003400* -2J                                                                     
003500*                      so the REMAINDER clause never sees a               
003600*                      negative                                           
003700*                      dividend on 31-bit machines.                       
003800* 02/01/26 CJL  TKT1180 Carved out of AT020 into its own CALLed   TKT1180 
003900*                      module so AT030 need not duplicate it.     TKT1180 
004000* 16/01/26 CJL  TKT1180 Defensive range check added on the Zeller TKT1180 
004100*                      remainder - abends with a dump line insteadTKT1180 
004200*                      of silently returning N on corrupted input.TKT1180 
004300*****************************************************************         
004400*                                                                         
004500 ENVIRONMENT               DIVISION.                                      
004600*========================                                                 
004700*                                                                         
004800     COPY "atenvdv.cob".                                                  
004900*                                                                         
005000 DATA                      DIVISION.                                      
005100*========================                                                 
005200*                                                                         
005300 WORKING-STORAGE           SECTION.                                       
005400*------------------------                                                 
005500*                                                                         
005600 77  WS-Prog-Name          PIC X(13)    VALUE "ATDOW (1.0.2)".            
005700*                                                                         
005800 01  WS-Work-Date.                                                        
005900     03  WS-Work-Yr        PIC 9(04).                                     
006000     03  WS-Work-Mo        PIC 9(02).                                     
006100     03  WS-Work-Dy        PIC 9(02).                                     
006200 01  WS-Work-Date9  REDEFINES WS-Work-Date                                
006300                            PIC 9(08).                                    
006400 01  WS-Work-Date-X REDEFINES WS-Work-Date                                
006500                            PIC X(08).                                    
006600*                                                                         
006700 01  WS-Zeller-Data.                                                      
006800     03  WS-Adj-Mo         PIC 9(02).                                     
006900     03  WS-Adj-Yr         PIC 9(04).                                     
007000     03  WS-Cent           PIC 9(02).                                     
007100     03  WS-Yr-In-Cent     PIC 9(02).                                     
007200     03  WS-Term-1         PIC 9(04).                                     
007300     03  WS-Term-1-Rem     PIC 9(04).                                     
007400     03  WS-Sum-All        PIC 9(06).                                     
007500     03  WS-Day-Code       PIC 9(02).                                     
007600     03  WS-Day-Code-Rem   PIC 9(02).                                     
007700     03  FILLER            PIC X(01).                                     
007800 01  WS-Zeller-Dump REDEFINES WS-Zeller-Data                              
007900                            PIC X(19).                                    
008000*                                                                         
008100 LINKAGE                   SECTION.                                       
008200*------------------------                                                 
008300*                                                                         
008400 01  LK-Cal-Date           PIC 9(08).                                     
008500 01  LK-Weekend-Flag       PIC X.                                         
008600*                                                                         
008700 PROCEDURE                 DIVISION USING LK-Cal-Date                     
008800                                          LK-Weekend-Flag.                
008900*==========================================================               
009000*                                                                         
009100 AA000-Main                SECTION.                                       
009200***********************************                                       
009300*                                                                         
009400     MOVE     LK-Cal-Date TO WS-Work-Date9.                               
009500     MOVE     "N" TO LK-Weekend-Flag.                                     
009600*                                                                         
009700     IF       WS-Work-Mo < 3                                              
009800              COMPUTE WS-Adj-Mo = WS-Work-Mo + 12                         
009900              COMPUTE WS-Adj-Yr = WS-Work-Yr - 1                          
010000     ELSE                                                                 
010100              MOVE WS-Work-Mo TO WS-Adj-Mo                                
010200              MOVE WS-Work-Yr TO WS-Adj-Yr                                
010300     END-IF.                                                              
010400*                                                                         
010500     DIVIDE   WS-Adj-Yr BY 100 GIVING WS-Cent                             
010600              REMAINDER WS-Yr-In-Cent.                                    
010700     COMPUTE  WS-Term-1 = 13 * (WS-Adj-Mo + 1).                           
010800     DIVIDE   WS-Term-1 BY 5 GIVING WS-Term-1                             
010900              REMAINDER WS-Term-1-Rem.                                    
011000*                                                                         
011100     COMPUTE  WS-Sum-All =                                                
011200              WS-Work-Dy + WS-Term-1 + WS-Yr-In-Cent                      
011300              + (WS-Yr-In-Cent / 4) + (WS-Cent / 4)                       
011400              + (5 * WS-Cent).                                            
011500     DIVIDE   WS-Sum-All BY 7 GIVING WS-Day-Code                          
011600              REMAINDER WS-Day-Code-Rem.                                  
011700*                                                                         
011800*    Remainder must land in 0-6 - anything else means the calendar        
011900*    date handed down the chain is corrupt, not just a bad                
012000*    weekday.                                                             
012100*                                                                         
012200     IF       WS-Day-Code-Rem > 6                                         
012300              DISPLAY "ATDOW - BAD DATE " WS-Work-Date-X                  
012400                       " ZELLER " WS-Zeller-Dump                          
012500              GOBACK                                                      
012600     END-IF.                                                              
012700*                                                                         
012800*    WS-Day-Code-Rem : 0 = Saturday, 1 = Sunday, 2-6 = Mon-Fri.           
012900*                                                                         
013000     IF       WS-Day-Code-Rem = 0 OR 1                                    
013100              MOVE "Y" TO LK-Weekend-Flag                                 
013200     END-IF.                                                              
013300*                                                                         
013400     GOBACK.                                                              
013500*                                                                         
013600 AA000-Exit.                                                              
013700     EXIT SECTION.                                                        
