000100*                                                                         
000200*    Record Definition For Leave Deduction File                           
000300*    =============================================                        
000400*    One record at most per attendance record, written by AT050.          
000500*                                                                         
000600*    File size 44 bytes (39 live + 5 reserved for growth).                
000700*                                                                         
000800* 07/01/26 CJL  TKT1180 Created.                                  TKT1180 
000900*                                                                 TKT1180 
001000 01  AT-Deduction-Record.                                                 
001100     03  Ded-Emp-Id           PIC X(06).                                  
001200     03  Ded-Date             PIC 9(08).                                  
001300     03  Ded-Type             PIC XX.                                     
001400         88  Ded-Is-Late-In           VALUE "LI".                         
001500         88  Ded-Is-Early-Out         VALUE "EO".                         
001600         88  Ded-Is-Both              VALUE "BO".                         
001700         88  Ded-Is-Missing-In        VALUE "MI".                         
001800         88  Ded-Is-Missing-Out       VALUE "MO".                         
001900     03  Ded-Late-Min         PIC 9(04)V99.                               
002000     03  Ded-Early-Min        PIC 9(04)V99.                               
002100     03  Ded-Total-Min        PIC 9(04)V99.                               
002200     03  Ded-Days             PIC 9(01)V999.                              
002300     03  Ded-Status           PIC X.                                      
002400         88  Ded-Was-Deducted         VALUE "D".                          
002500         88  Ded-Was-Rejected         VALUE "R".                          
002600         88  Ded-Is-No-Deduction      VALUE "N".                          
002700     03  FILLER                PIC X(05).                                 
