000100*****************************************************************         
000200*                                                                *        
000300*                   Leave Deduction Engine                      *         
000400*                                                                *        
000500*****************************************************************         
000600 IDENTIFICATION           DIVISION.                                       
000700*========================                                                 
000800*                                                                         
000900     PROGRAM-ID.           AT050.                                         
001000     AUTHOR.               C J LATIMER.                                   
001100     INSTALLATION.         APPLEWOOD COMPUTERS - HR DIVISION.             
001200     DATE-WRITTEN.         13/01/1988.                                    
001300     DATE-COMPILED.                                                       
001400     SECURITY.             COMPANY CONFIDENTIAL.                          
001500*                                                                         
001600* Remarks.            Fifth leg of the nightly attendance run.            
001700*                     Turns late/early minutes on the classified          
001800*                     attendance file into fractional leave-day           
001900*                     deductions, posts them against each                 
002000*                     employee's leave balance (subject to a              
002100*                     sufficiency check) and rewrites the employee        
002200*                     master with the new balances.                       
002300*                                                                         
002400* Called modules.     None.                                               
002500*                                                                         
002600* Files used:         AT-ATTENDANCE-FILE  (in, classified)                
002700*                     AT-EMPLOYEE-FILE    (in, loaded to table)           
002800*                     AT-EMPLOYEE-NEW-FILE(out, renamed over in)          
002900*                     AT-DEDUCTION-FILE   (out)                           
003000*                                                                         
003100*-----------------------------------------------------------------        
003200* CHANGE LOG                                                              
003300*-----------------------------------------------------------------        
003400* 13/01/1988 CJL      Created.                                            
003500* 30/11/1991 CJL      Insufficient-balance rejections now written         
003600*                      to the deduction file (status R) instead of        
003700*                      being silently dropped - payroll could not         
003800*                      explain short leave balances otherwise.            
003900* 18/01/1999 RPW  Y2K  CCYYMMDD throughout, signed off.                   
004000* 25/02/2009 CJL      Informational MI/MO records (no deductible          
004100*                      minutes) added per revised leave policy.           
004200* 08/01/26 CJL  TKT1180 Rebuilt for the new attendance/deduction  TKT1180 
004300*                      record layouts; grace period now a single  TKT1180 
004400*                      WORKING-STORAGE constant shared in spirit  TKT1180 
004500*                      with AT020's copy (no cross-program COPY ofTKT1180 
004600*                      constants in this shop, each program holds TKT1180 
004700*                      its own).                                  TKT1180 
004800*****************************************************************         
004900*                                                                         
005000 ENVIRONMENT               DIVISION.                                      
005100*========================                                                 
005200*                                                                         
005300     COPY "atenvdv.cob".                                                  
005400     INPUT-OUTPUT          SECTION.                                       
005500     FILE-CONTROL.                                                        
005600         COPY "selatatt.cob".                                             
005700         COPY "selatemp.cob".                                             
005800         COPY "selatemn.cob".                                             
005900         COPY "selatded.cob".                                             
006000*                                                                         
006100 DATA                      DIVISION.                                      
006200*========================                                                 
006300*                                                                         
006400 FILE SECTION.                                                            
006500*                                                                         
006600     COPY "fdatatt.cob".                                                  
006700     COPY "fdatemp.cob".                                                  
006800     COPY "fdatemn.cob".                                                  
006900     COPY "fdatded.cob".                                                  
007000*                                                                         
007100 WORKING-STORAGE           SECTION.                                       
007200*------------------------                                                 
007300*                                                                         
007400 77  WS-Prog-Name          PIC X(17)    VALUE "AT050 (1.0.07)".           
007500 77  WS-Grace-Min          PIC 9(02)V99 VALUE 15.00.                      
007600 77  WS-Minutes-Per-Day    PIC 9(03)    VALUE 480.                        
007700*                                                                         
007800 01  WS-File-Statuses.                                                    
007900     03  AT-Att-Status     PIC XX.                                        
008000     03  AT-Emp-Status     PIC XX.                                        
008100     03  AT-Empn-Status    PIC XX.                                        
008200     03  AT-Ded-Status     PIC XX.                                        
008300     03  FILLER            PIC X(01).                                     
008400*                                                                         
008500 01  WS-Switches.                                                         
008600     03  WS-Att-Eof        PIC X        VALUE "N".                        
008700         88  WS-No-More-Attendance         VALUE "Y".                     
008800     03  WS-Emp-Eof        PIC X        VALUE "N".                        
008900         88  WS-No-More-Employees          VALUE "Y".                     
009000     03  WS-Emp-Found      PIC X        VALUE "N".                        
009100         88  WS-Emp-Was-Found              VALUE "Y".                     
009200     03  WS-Write-Ded      PIC X        VALUE "N".                        
009300         88  WS-Ded-Record-Due             VALUE "Y".                     
009400     03  FILLER            PIC X(01).                                     
009500*                                                                         
009600 01  WS-Counters.                                                         
009700     03  WS-Emp-Count      BINARY-LONG  UNSIGNED VALUE ZERO.              
009800     03  WS-Rec-Count      BINARY-LONG  UNSIGNED VALUE ZERO.              
009900     03  WS-Ded-Count      BINARY-LONG  UNSIGNED VALUE ZERO.              
010000     03  WS-Rej-Count      BINARY-LONG  UNSIGNED VALUE ZERO.              
010100     03  FILLER            PIC X(01).                                     
010200*                                                                         
010300*    Employee table doubles as the posting area - the leave               
010400*    balance carried here is what gets rewritten to the new               
010500*    master once every attendance record has been applied.                
010600*                                                                         
010700 01  AT-Employee-Table.                                                   
010800     03  TE-Entry          OCCURS 1000 TIMES                              
010900                            ASCENDING KEY IS TE-Id                        
011000                            INDEXED BY TE-Idx.                            
011100         05  TE-Id         PIC X(06).                                     
011200         05  TE-Name       PIC X(25).                                     
011300         05  TE-Badge      PIC X(10).                                     
011400         05  TE-Dept       PIC X(10).                                     
011500         05  TE-Wage       PIC 9(07)V99.                                  
011600         05  TE-Sched-In   PIC 9(04).                                     
011700         05  TE-Sched-Out  PIC 9(04).                                     
011800         05  TE-Leave-Bal  PIC 9(03)V999.                                 
011900         05  TE-Active     PIC X(01).                                     
012000         05  FILLER        PIC X(01).                                     
012100*                                                                         
012200 01  WS-Ded-Work.                                                         
012300     03  WS-Ded-Late-Min   PIC 9(04)V99.                                  
012400     03  WS-Ded-Early-Min  PIC 9(04)V99.                                  
012500     03  WS-Ded-Total-Min  PIC 9(04)V99.                                  
012600     03  WS-Ded-Days-Calc  PIC 9(01)V999.                                 
012700     03  WS-Ded-Type-Calc  PIC XX.                                        
012800     03  FILLER            PIC X(01).                                     
012900*                                                                         
013000 PROCEDURE                 DIVISION.                                      
013100*========================                                                 
013200*                                                                         
013300 AA000-Main                SECTION.                                       
013400***********************************                                       
013500*                                                                         
013600     PERFORM AA010-Open-Files THRU AA010-Exit.                            
013700     PERFORM AA020-Load-Employee-Table THRU AA020-Exit.                   
013800     PERFORM AA030-Process-All THRU AA030-Exit.                           
013900     PERFORM AA070-Rewrite-Employee-Master THRU AA070-Exit.               
014000     PERFORM ZZ099-Close-Files THRU ZZ099-Exit.                           
014100     PERFORM ZZ080-Rename-New-Over-Old THRU ZZ080-Exit.                   
014200     GOBACK.                                                              
014300*                                                                         
014400 AA000-Exit.                                                              
014500     EXIT SECTION.                                                        
014600*                                                                         
014700 AA010-Open-Files           SECTION.                                      
014800***********************************                                       
014900*                                                                         
015000     OPEN INPUT  AT-Attendance-File.                                      
015100     IF       AT-Att-Status NOT = "00"                                    
015200              DISPLAY "AT050 - ATTENDANCE OPEN FAILED "                   
015300                       AT-Att-Status                                      
015400              GOBACK                                                      
015500     END-IF.                                                              
015600     OPEN INPUT  AT-Employee-File.                                        
015700     IF       AT-Emp-Status NOT = "00"                                    
015800              DISPLAY "AT050 - EMPLOYEE OPEN FAILED "                     
015900                       AT-Emp-Status                                      
016000              GOBACK                                                      
016100     END-IF.                                                              
016200     OPEN OUTPUT AT-Employee-New-File.                                    
016300     OPEN OUTPUT AT-Deduction-File.                                       
016400*                                                                         
016500 AA010-Exit.                                                              
016600     EXIT SECTION.                                                        
016700*                                                                         
016800 AA020-Load-Employee-Table  SECTION.                                      
016900************************************                                      
017000*                                                                         
017100     PERFORM ZZ015-Read-Employee THRU ZZ015-Exit                          
017200             UNTIL WS-No-More-Employees.                                  
017300*                                                                         
017400 AA020-Exit.                                                              
017500     EXIT SECTION.                                                        
017600*                                                                         
017700 AA030-Process-All          SECTION.                                      
017800************************************                                      
017900*                                                                         
018000     PERFORM ZZ010-Read-Attendance THRU ZZ010-Exit.                       
018100     PERFORM AA040-Process-One THRU AA040-Exit                            
018200             UNTIL WS-No-More-Attendance.                                 
018300*                                                                         
018400 AA030-Exit.                                                              
018500     EXIT SECTION.                                                        
018600*                                                                         
018700 AA040-Process-One          SECTION.                                      
018800************************************                                      
018900*                                                                         
019000     ADD      1 TO WS-Rec-Count.                                          
019100     MOVE     "N" TO WS-Write-Ded.                                        
019200     PERFORM AA045-Lookup-Employee THRU AA045-Exit.                       
019300     PERFORM AA050-Derive-Deduction THRU AA050-Exit.                      
019400     IF       WS-Ded-Record-Due                                           
019500              PERFORM AA060-Post-Leave-Balance THRU AA060-Exit            
019600              WRITE   AT-Deduction-Record                                 
019700              ADD     1 TO WS-Ded-Count                                   
019800     END-IF.                                                              
019900*                                                                         
020000 AA040-Exit.                                                              
020100     PERFORM ZZ010-Read-Attendance THRU ZZ010-Exit.                       
020200*                                                                         
020300 AA045-Lookup-Employee      SECTION.                                      
020400************************************                                      
020500*                                                                         
020600     MOVE     "N" TO WS-Emp-Found.                                        
020700     SEARCH ALL TE-Entry                                                  
020800              AT END                                                      
020900                   MOVE "N" TO WS-Emp-Found                               
021000              WHEN TE-Id (TE-Idx) = Att-Emp-Id                            
021100                   MOVE "Y" TO WS-Emp-Found                               
021200     END-SEARCH.                                                          
021300*                                                                         
021400 AA045-Exit.                                                              
021500     EXIT SECTION.                                                        
021600*                                                                         
021700 AA050-Derive-Deduction     SECTION.                                      
021800************************************                                      
021900*                                                                         
022000     MOVE     ZERO  TO WS-Ded-Late-Min WS-Ded-Early-Min.                  
022100     MOVE     SPACES TO WS-Ded-Type-Calc.                                 
022200*                                                                         
022300     IF       Att-Late-Min > WS-Grace-Min                                 
022400              COMPUTE WS-Ded-Late-Min =                                   
022500                      Att-Late-Min - WS-Grace-Min                         
022600     END-IF.                                                              
022700     MOVE     Att-Early-Min TO WS-Ded-Early-Min.                          
022800*                                                                         
022900     IF       Att-Is-Missing-In AND Att-Is-Missing-Out                    
023000              MOVE "MI" TO WS-Ded-Type-Calc                               
023100              MOVE ZERO TO WS-Ded-Late-Min WS-Ded-Early-Min               
023200              GO TO AA050-Exit                                            
023300     END-IF.                                                              
023400*                                                                         
023500     IF       Att-Is-Missing-Out                                          
023600              IF   WS-Ded-Late-Min > ZERO                                 
023700                   MOVE "LI" TO WS-Ded-Type-Calc                          
023800                   MOVE ZERO TO WS-Ded-Early-Min                          
023900              ELSE                                                        
024000                   MOVE "MO" TO WS-Ded-Type-Calc                          
024100                   MOVE ZERO TO WS-Ded-Late-Min WS-Ded-Early-Min          
024200              END-IF                                                      
024300              GO TO AA050-Exit                                            
024400     END-IF.                                                              
024500*                                                                         
024600     IF       Att-Is-Missing-In                                           
024700              IF   WS-Ded-Early-Min > ZERO                                
024800                   MOVE "EO" TO WS-Ded-Type-Calc                          
024900                   MOVE ZERO TO WS-Ded-Late-Min                           
025000              ELSE                                                        
025100                   MOVE "MI" TO WS-Ded-Type-Calc                          
025200                   MOVE ZERO TO WS-Ded-Late-Min WS-Ded-Early-Min          
025300              END-IF                                                      
025400              GO TO AA050-Exit                                            
025500     END-IF.                                                              
025600*                                                                         
025700     IF       WS-Ded-Late-Min > ZERO AND WS-Ded-Early-Min > ZERO          
025800              MOVE "BO" TO WS-Ded-Type-Calc                               
025900     ELSE                                                                 
026000         IF   WS-Ded-Late-Min > ZERO                                      
026100              MOVE "LI" TO WS-Ded-Type-Calc                               
026200         ELSE                                                             
026300             IF  WS-Ded-Early-Min > ZERO                                  
026400                 MOVE "EO" TO WS-Ded-Type-Calc                            
026500             ELSE                                                         
026600                 MOVE SPACES TO WS-Ded-Type-Calc                          
026700             END-IF                                                       
026800         END-IF                                                           
026900     END-IF.                                                              
027000*                                                                         
027100 AA050-Exit.                                                              
027200     IF       WS-Ded-Type-Calc NOT = SPACES                               
027300              MOVE "Y" TO WS-Write-Ded                                    
027400     END-IF.                                                              
027500     EXIT SECTION.                                                        
027600*                                                                         
027700 AA060-Post-Leave-Balance   SECTION.                                      
027800************************************                                      
027900*                                                                         
028000     COMPUTE  WS-Ded-Total-Min =                                          
028100              WS-Ded-Late-Min + WS-Ded-Early-Min.                         
028200     COMPUTE  WS-Ded-Days-Calc ROUNDED =                                  
028300              WS-Ded-Total-Min / WS-Minutes-Per-Day.                      
028400*                                                                         
028500     MOVE     Att-Emp-Id      TO Ded-Emp-Id.                              
028600     MOVE     Att-Date        TO Ded-Date.                                
028700     MOVE     WS-Ded-Type-Calc TO Ded-Type.                               
028800     MOVE     WS-Ded-Late-Min  TO Ded-Late-Min.                           
028900     MOVE     WS-Ded-Early-Min TO Ded-Early-Min.                          
029000     MOVE     WS-Ded-Total-Min TO Ded-Total-Min.                          
029100     MOVE     WS-Ded-Days-Calc TO Ded-Days.                               
029200*                                                                         
029300     IF       (Ded-Is-Missing-In OR Ded-Is-Missing-Out)                   
029400          AND WS-Ded-Total-Min = ZERO                                     
029500              SET  Ded-Is-No-Deduction TO TRUE                            
029600              GO TO AA060-Exit                                            
029700     END-IF.                                                              
029800*                                                                         
029900     IF       NOT WS-Emp-Was-Found                                        
030000              SET  Ded-Was-Rejected TO TRUE                               
030100              ADD  1 TO WS-Rej-Count                                      
030200              GO TO AA060-Exit                                            
030300     END-IF.                                                              
030400*                                                                         
030500     IF       TE-Leave-Bal (TE-Idx) >= WS-Ded-Days-Calc                   
030600              COMPUTE TE-Leave-Bal (TE-Idx) =                             
030700                      TE-Leave-Bal (TE-Idx) - WS-Ded-Days-Calc            
030800              SET  Ded-Was-Deducted TO TRUE                               
030900     ELSE                                                                 
031000              SET  Ded-Was-Rejected TO TRUE                               
031100              ADD  1 TO WS-Rej-Count                                      
031200     END-IF.                                                              
031300*                                                                         
031400 AA060-Exit.                                                              
031500     EXIT SECTION.                                                        
031600*                                                                         
031700 AA070-Rewrite-Employee-Master SECTION.                                   
031800****************************************                                  
031900*                                                                         
032000     SET      TE-Idx TO 1.                                                
032100     PERFORM  AA075-Rewrite-One-Employee THRU AA075-Exit                  
032200              WS-Emp-Count TIMES.                                         
032300*                                                                         
032400 AA070-Exit.                                                              
032500     EXIT SECTION.                                                        
032600*                                                                         
032700 AA075-Rewrite-One-Employee SECTION.                                      
032800************************************                                      
032900*                                                                         
033000     MOVE     TE-Id        (TE-Idx) TO Empn-Id.                           
033100     MOVE     TE-Name      (TE-Idx) TO Empn-Name.                         
033200     MOVE     TE-Badge     (TE-Idx) TO Empn-Badge.                        
033300     MOVE     TE-Dept      (TE-Idx) TO Empn-Dept.                         
033400     MOVE     TE-Wage      (TE-Idx) TO Empn-Monthly-Wage.                 
033500     MOVE     TE-Sched-In  (TE-Idx) TO Empn-Sched-In.                     
033600     MOVE     TE-Sched-Out (TE-Idx) TO Empn-Sched-Out.                    
033700     MOVE     TE-Leave-Bal (TE-Idx) TO Empn-Leave-Bal.                    
033800     MOVE     TE-Active    (TE-Idx) TO Empn-Active-Flag.                  
033900     WRITE    AT-Employee-New-Record.                                     
034000     SET      TE-Idx UP BY 1.                                             
034100*                                                                         
034200 AA075-Exit.                                                              
034300     EXIT SECTION.                                                        
034400*                                                                         
034500 ZZ010-Read-Attendance      SECTION.                                      
034600************************************                                      
034700*                                                                         
034800     READ     AT-Attendance-File                                          
034900              AT END MOVE "Y" TO WS-Att-Eof                               
035000     END-READ.                                                            
035100*                                                                         
035200 ZZ010-Exit.                                                              
035300     EXIT SECTION.                                                        
035400*                                                                         
035500 ZZ015-Read-Employee        SECTION.                                      
035600************************************                                      
035700*                                                                         
035800     READ     AT-Employee-File                                            
035900              AT END MOVE "Y" TO WS-Emp-Eof                               
036000              GO TO ZZ015-Exit                                            
036100     END-READ.                                                            
036200*                                                                         
036300     ADD      1 TO WS-Emp-Count.                                          
036400     SET      TE-Idx TO WS-Emp-Count.                                     
036500     MOVE     Emp-Id           TO TE-Id        (TE-Idx).                  
036600     MOVE     Emp-Name         TO TE-Name      (TE-Idx).                  
036700     MOVE     Emp-Badge        TO TE-Badge     (TE-Idx).                  
036800     MOVE     Emp-Dept         TO TE-Dept      (TE-Idx).                  
036900     MOVE     Emp-Monthly-Wage TO TE-Wage      (TE-Idx).                  
037000     MOVE     Emp-Sched-In     TO TE-Sched-In  (TE-Idx).                  
037100     MOVE     Emp-Sched-Out    TO TE-Sched-Out (TE-Idx).                  
037200     MOVE     Emp-Leave-Bal    TO TE-Leave-Bal (TE-Idx).                  
037300     MOVE     Emp-Active-Flag  TO TE-Active    (TE-Idx).                  
037400*                                                                         
037500 ZZ015-Exit.                                                              
037600     EXIT SECTION.                                                        
037700*                                                                         
037800 ZZ080-Rename-New-Over-Old  SECTION.                                      
037900************************************                                      
038000*                                                                         
038100     CALL     "SYSTEM" USING                                              
038200              "mv AT-EMPLOYEE-NEW AT-EMPLOYEE-FILE".                      
038300*                                                                         
038400 ZZ080-Exit.                                                              
038500     EXIT SECTION.                                                        
038600*                                                                         
038700 ZZ099-Close-Files          SECTION.                                      
038800************************************                                      
038900*                                                                         
039000     CLOSE    AT-Attendance-File AT-Employee-File                         
039100              AT-Employee-New-File AT-Deduction-File.                     
039200     DISPLAY  "AT050 - DEDUCTIONS WRITTEN: " WS-Ded-Count                 
039300              " REJECTED: " WS-Rej-Count.                                 
039400*                                                                         
039500 ZZ099-Exit.                                                              
039600     EXIT SECTION.                                                        
