000100*                                                                         
000200*    Select Clause - Employee Master File                                 
000300*                                                                         
000400* 02/01/26 CJL  TKT1180 Created.                                  TKT1180 
000500*                                                                 TKT1180 
000600     SELECT  AT-Employee-File  ASSIGN        AT-EMPLOYEE-FILE             
000700                               ORGANIZATION  LINE SEQUENTIAL              
000800                               STATUS        AT-Emp-Status.               
