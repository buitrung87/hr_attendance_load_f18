000100*****************************************************************         
000200*                                                                *        
000300*                 Punch Import & Pairing                        *         
000400*                                                                *        
000500*****************************************************************         
000600 IDENTIFICATION           DIVISION.                                       
000700*========================                                                 
000800*                                                                         
000900     PROGRAM-ID.           AT010.                                         
001000     AUTHOR.               C J LATIMER.                                   
001100     INSTALLATION.         APPLEWOOD COMPUTERS - HR DIVISION.             
001200     DATE-WRITTEN.         02/01/1988.                                    
001300     DATE-COMPILED.                                                       
001400     SECURITY.             COMPANY CONFIDENTIAL.                          
001500*                                                                         
001600* Remarks.            Reads the overnight badge-terminal punch            
001700* feed,                                                                   
001800*                     pairs punches into one attendance record per        
001900*                     employee per day and flags missing punches.         
002000*                     First leg of the nightly attendance run -           
002100*                     AT020                                               
002200*                     through AT060 chain after this step                 
002300*                     completes.                                          
002400*                                                                         
002500* Called modules.     None.                                               
002600*                                                                         
002700* Files used:         AT-PUNCH-FILE      (in)                             
002800*                     AT-EMPLOYEE-FILE   (in, also loaded to              
002900*                     table)                                              
003000*                     AT-ATTENDANCE-FILE (out)                            
003100*                                                                         
003200*-----------------------------------------------------------------        
003300* CHANGE LOG                                                              
003400*-----------------------------------------------------------------        
003500* 02/01/1988 CJL      Created.                                            
003600* 14/03/1988 CJL      Auto-detect rule for unknown punch type             
003700* added                                                                   
003800*                      (before/after noon split).                         
003900* 09/11/1991 CJL      Badge table bumped from 500 to 1000 entries         
004000* -                                                                       
004100*                      second shift opened at the Hatfield site.          
004200* 22/07/1994 CJL      Fix: group break was keying on badge instead        
004300*                      of employee id, so a re-issued badge mid           
004400*                      month split one employee across two ids.           
004500* 18/01/1999 RPW  Y2K  Date fields already ccyymmdd end to end -          
004600*                      no century-window logic needed. Signed off.        
004700* 03/06/2003 CJL      Intermediate punches beyond the first/last          
004800* of                                                                      
004900*                      a day are now explicitly ignored per HR            
005000*                      memo                                               
005100*                      03-118 rather than merely unread.                  
005200* 11/09/2007 SJT      Failed/skipped counters added to end-of-job         
005300*                      display per audit request.                         
005400* 19/02/2013 CJL      Ported to GNU Cobol, fixed-format tidy up.          
005500* 02/01/26 CJL  TKT1180 Rebuilt record layouts against new HR     TKT1180 
005600* badge                                                           TKT1180 
005700*                      reader spec; old punch file format retired.TKT1180 
005800* 09/01/26 CJL  TKT1180 Employee table now loaded once at start ofTKT1180 
005900*                      run instead of re-read per punch (perf).   TKT1180 
006000*****************************************************************         
006100*                                                                         
006200 ENVIRONMENT               DIVISION.                                      
006300*========================                                                 
006400*                                                                         
006500     COPY "atenvdv.cob".                                                  
006600     INPUT-OUTPUT          SECTION.                                       
006700     FILE-CONTROL.                                                        
006800         COPY "selatpch.cob".                                             
006900         COPY "selatemp.cob".                                             
007000         COPY "selatatt.cob".                                             
007100         COPY "selatcnt.cob".                                             
007200*                                                                         
007300 DATA                      DIVISION.                                      
007400*========================                                                 
007500*                                                                         
007600 FILE SECTION.                                                            
007700*                                                                         
007800     COPY "fdatpch.cob".                                                  
007900     COPY "fdatemp.cob".                                                  
008000     COPY "fdatatt.cob".                                                  
008100     COPY "fdatcnt.cob".                                                  
008200*                                                                         
008300 WORKING-STORAGE           SECTION.                                       
008400*------------------------                                                 
008500*                                                                         
008600 77  WS-Prog-Name          PIC X(17)    VALUE "AT010 (1.0.09)".           
008700 77  WS-Found-Idx          BINARY-LONG  UNSIGNED VALUE ZERO.              
008800 77  WS-Worked-Seconds     PIC S9(07)   COMP-3.                           
008900 77  WS-Worked-Hrs-Calc    PIC 9(02)V99.                                  
009000*                                                                         
009100 01  WS-File-Statuses.                                                    
009200     03  AT-Pch-Status     PIC XX.                                        
009300     03  AT-Emp-Status     PIC XX.                                        
009400     03  AT-Att-Status     PIC XX.                                        
009500     03  AT-Cnt-Status     PIC XX.                                        
009600     03  FILLER            PIC X(01).                                     
009700*                                                                         
009800 01  WS-Switches.                                                         
009900     03  WS-Punch-Eof      PIC X        VALUE "N".                        
010000         88  WS-No-More-Punches          VALUE "Y".                       
010100     03  WS-Emp-Eof        PIC X        VALUE "N".                        
010200         88  WS-No-More-Employees         VALUE "Y".                      
010300     03  WS-Group-Active   PIC X        VALUE "N".                        
010400         88  WS-Group-Is-Active           VALUE "Y".                      
010500     03  WS-Punch-Invalid  PIC X        VALUE "N".                        
010600         88  WS-Punch-Is-Invalid          VALUE "Y".                      
010700     03  WS-Emp-Found      PIC X        VALUE "N".                        
010800         88  WS-Emp-Was-Found             VALUE "Y".                      
010900     03  FILLER            PIC X(01).                                     
011000*                                                                         
011100 01  WS-Counters.                                                         
011200     03  WS-Read-Cnt       BINARY-LONG  UNSIGNED VALUE ZERO.              
011300     03  WS-Proc-Cnt       BINARY-LONG  UNSIGNED VALUE ZERO.              
011400     03  WS-Fail-Cnt       BINARY-LONG  UNSIGNED VALUE ZERO.              
011500     03  WS-Skip-Cnt       BINARY-LONG  UNSIGNED VALUE ZERO.              
011600     03  WS-Emp-Count      BINARY-LONG  UNSIGNED VALUE ZERO.              
011700     03  WS-Group-Count    BINARY-SHORT UNSIGNED VALUE ZERO.              
011800     03  FILLER            PIC X(01).                                     
011900*                                                                         
012000*    Employee lookup table, loaded once from AT-EMPLOYEE-FILE and         
012100*    searched serially by badge (file is held in Emp-Id order, not        
012200*    badge order, so a SEARCH ALL binary search is not available).        
012300*                                                                         
012400 01  AT-Employee-Table.                                                   
012500     03  TE-Entry          OCCURS 1000 TIMES                              
012600                            INDEXED BY TE-Idx.                            
012700         05  TE-Badge      PIC X(10).                                     
012800         05  TE-Id         PIC X(06).                                     
012900         05  TE-Sched-In   PIC 9(04).                                     
013000         05  TE-Sched-Out  PIC 9(04).                                     
013100         05  TE-Wage       PIC 9(07)V99.                                  
013200         05  TE-Leave-Bal  PIC 9(03)V999.                                 
013300         05  TE-Active     PIC X.                                         
013400         05  FILLER        PIC X(01).                                     
013500*                                                                         
013600*    Punch-time broken out to H/M/S for the noon auto-detect test.        
013700*                                                                         
013800 01  WS-Punch-Time-Grp.                                                   
013900     03  WS-Pch-Time       PIC 9(06).                                     
014000     03  FILLER            PIC X(01).                                     
014100 01  WS-Punch-Time-HHMMSS REDEFINES WS-Punch-Time-Grp.                    
014200     03  WS-Pch-HH         PIC 99.                                        
014300     03  WS-Pch-MM         PIC 99.                                        
014400     03  WS-Pch-SS         PIC 99.                                        
014500     03  FILLER            PIC X(01).                                     
014600*                                                                         
014700*    Current group (one employee/date) being accumulated.                 
014800*                                                                         
014900 01  WS-Group-Key.                                                        
015000     03  WS-Group-Emp-Id   PIC X(06).                                     
015100     03  WS-Group-Date     PIC 9(08).                                     
015200     03  FILLER            PIC X(01).                                     
015300 01  WS-Group-Data.                                                       
015400     03  WS-First-Time     PIC 9(06).                                     
015500     03  WS-First-Type     PIC X.                                         
015600     03  WS-Last-Time      PIC 9(06).                                     
015700     03  WS-Last-Type      PIC X.                                         
015800     03  FILLER            PIC X(01).                                     
015900*                                                                         
016000 01  WS-Report-Line.                                                      
016100     03  FILLER            PIC X(20)                                      
016200                            VALUE "AT010 PUNCH IMPORT -".                 
016300     03  WS-Rep-Read       PIC X(06)    VALUE "READ: ".                   
016400     03  WS-Rep-Read-Cnt   PIC ZZZ,ZZ9.                                   
016500     03  WS-Rep-Proc       PIC X(07)    VALUE " PROC: ".                  
016600     03  WS-Rep-Proc-Cnt   PIC ZZZ,ZZ9.                                   
016700     03  WS-Rep-Fail       PIC X(07)    VALUE " FAIL: ".                  
016800     03  WS-Rep-Fail-Cnt   PIC ZZZ,ZZ9.                                   
016900     03  WS-Rep-Skip       PIC X(07)    VALUE " SKIP: ".                  
017000     03  WS-Rep-Skip-Cnt   PIC ZZZ,ZZ9.                                   
017100*                                                                         
017200 PROCEDURE                 DIVISION.                                      
017300*========================                                                 
017400*                                                                         
017500 AA000-Main                SECTION.                                       
017600***********************************                                       
017700*                                                                         
017800     PERFORM AA010-Open-Files THRU AA010-Exit.                            
017900     PERFORM AA015-Load-Employee-Table THRU AA015-Exit.                   
018000     PERFORM AA020-Process-Punches THRU AA020-Exit.                       
018100     PERFORM ZZ090-Print-Counters THRU ZZ090-Exit.                        
018200     PERFORM ZZ095-Write-Counter-Rec THRU ZZ095-Exit.                     
018300     PERFORM ZZ099-Close-Files THRU ZZ099-Exit.                           
018400     GOBACK.                                                              
018500*                                                                         
018600 AA000-Exit.                                                              
018700     EXIT SECTION.                                                        
018800*                                                                         
018900 AA010-Open-Files           SECTION.                                      
019000***********************************                                       
019100*                                                                         
019200     OPEN INPUT  AT-Punch-File.                                           
019300     IF       AT-Pch-Status NOT = "00"                                    
019400              DISPLAY "AT010 - PUNCH FILE OPEN FAILED "                   
019500                       AT-Pch-Status                                      
019600              GOBACK                                                      
019700     END-IF.                                                              
019800*                                                                         
019900     OPEN INPUT  AT-Employee-File.                                        
020000     IF       AT-Emp-Status NOT = "00"                                    
020100              DISPLAY "AT010 - EMPLOYEE FILE OPEN FAILED "                
020200                       AT-Emp-Status                                      
020300              GOBACK                                                      
020400     END-IF.                                                              
020500*                                                                         
020600     OPEN OUTPUT AT-Attendance-File.                                      
020700     IF       AT-Att-Status NOT = "00"                                    
020800              DISPLAY "AT010 - ATTENDANCE FILE OPEN FAILED "              
020900                       AT-Att-Status                                      
021000              GOBACK                                                      
021100     END-IF.                                                              
021200*                                                                         
021300     OPEN OUTPUT AT-Counter-File.                                         
021400*                                                                         
021500 AA010-Exit.                                                              
021600     EXIT SECTION.                                                        
021700*                                                                         
021800 AA015-Load-Employee-Table  SECTION.                                      
021900************************************                                      
022000*                                                                         
022100*    Employee master read in full into the badge table before a           
022200*    single punch is processed - the punch file may be many times         
022300*    the size of the master and is cheaper to scan once per group.        
022400*                                                                         
022500     PERFORM ZZ015-Read-Employee THRU ZZ015-Exit                          
022600             UNTIL WS-No-More-Employees.                                  
022700*                                                                         
022800 AA015-Exit.                                                              
022900     EXIT SECTION.                                                        
023000*                                                                         
023100 AA020-Process-Punches      SECTION.                                      
023200************************************                                      
023300*                                                                         
023400     PERFORM ZZ010-Read-Punch THRU ZZ010-Exit.                            
023500     PERFORM AA025-One-Punch THRU AA025-Exit                              
023600             UNTIL WS-No-More-Punches.                                    
023700*                                                                         
023800     IF       WS-Group-Is-Active                                          
023900              PERFORM AA040-Finalise-Group THRU AA040-Exit                
024000     END-IF.                                                              
024100*                                                                         
024200 AA020-Exit.                                                              
024300     EXIT SECTION.                                                        
024400*                                                                         
024500 AA025-One-Punch            SECTION.                                      
024600************************************                                      
024700*                                                                         
024800     ADD      1 TO WS-Read-Cnt.                                           
024900     MOVE     "N" TO WS-Punch-Invalid.                                    
025000     MOVE     "N" TO WS-Emp-Found.                                        
025100*                                                                         
025200     PERFORM AA026-Validate-Punch THRU AA026-Exit.                        
025300     IF       WS-Punch-Is-Invalid                                         
025400              ADD  1 TO WS-Fail-Cnt                                       
025500              GO TO AA025-Exit                                            
025600     END-IF.                                                              
025700*                                                                         
025800     PERFORM AA027-Lookup-Employee THRU AA027-Exit.                       
025900     IF       NOT WS-Emp-Was-Found                                        
026000              ADD  1 TO WS-Skip-Cnt                                       
026100              GO TO AA025-Exit                                            
026200     END-IF.                                                              
026300*                                                                         
026400     IF       WS-Group-Is-Active                                          
026500         AND  Pch-Date = WS-Group-Date                                    
026600         AND  TE-Id (TE-Idx) = WS-Group-Emp-Id                            
026700              MOVE Pch-Time TO WS-Last-Time                               
026800              MOVE Pch-Type TO WS-Last-Type                               
026900              ADD  1 TO WS-Group-Count                                    
027000              GO TO AA025-Exit                                            
027100     END-IF.                                                              
027200*                                                                         
027300     IF       WS-Group-Is-Active                                          
027400              PERFORM AA040-Finalise-Group THRU AA040-Exit                
027500     END-IF.                                                              
027600*                                                                         
027700     MOVE     TE-Id (TE-Idx) TO WS-Group-Emp-Id.                          
027800     MOVE     Pch-Date       TO WS-Group-Date.                            
027900     MOVE     Pch-Time       TO WS-First-Time.                            
028000     MOVE     Pch-Type       TO WS-First-Type.                            
028100     MOVE     Pch-Time       TO WS-Last-Time.                             
028200     MOVE     Pch-Type       TO WS-Last-Type.                             
028300     MOVE     1              TO WS-Group-Count.                           
028400     MOVE     "Y"            TO WS-Group-Active.                          
028500*                                                                         
028600 AA025-Exit.                                                              
028700     PERFORM ZZ010-Read-Punch THRU ZZ010-Exit.                            
028800*                                                                         
028900 AA026-Validate-Punch       SECTION.                                      
029000************************************                                      
029100*                                                                         
029200     MOVE     "N" TO WS-Punch-Invalid.                                    
029300     MOVE     Pch-Time TO WS-Pch-Time.                                    
029400     IF       Pch-Date (5:2) = "00" OR > "12"                             
029500              MOVE "Y" TO WS-Punch-Invalid                                
029600              GO TO AA026-Exit                                            
029700     END-IF.                                                              
029800     IF       Pch-Date (7:2) = "00" OR > "31"                             
029900              MOVE "Y" TO WS-Punch-Invalid                                
030000              GO TO AA026-Exit                                            
030100     END-IF.                                                              
030200     IF       WS-Pch-HH > 23                                              
030300         OR   WS-Pch-MM > 59                                              
030400         OR   WS-Pch-SS > 59                                              
030500              MOVE "Y" TO WS-Punch-Invalid                                
030600     END-IF.                                                              
030700*                                                                         
030800 AA026-Exit.                                                              
030900     EXIT SECTION.                                                        
031000*                                                                         
031100 AA027-Lookup-Employee      SECTION.                                      
031200************************************                                      
031300*                                                                         
031400     MOVE     "N" TO WS-Emp-Found.                                        
031500     SET      TE-Idx TO 1.                                                
031600     SEARCH   TE-Entry                                                    
031700              AT END                                                      
031800                   MOVE "N" TO WS-Emp-Found                               
031900              WHEN TE-Badge (TE-Idx) = Pch-Badge                          
032000                   MOVE "Y" TO WS-Emp-Found                               
032100     END-SEARCH.                                                          
032200*                                                                         
032300 AA027-Exit.                                                              
032400     EXIT SECTION.                                                        
032500*                                                                         
032600 AA040-Finalise-Group       SECTION.                                      
032700************************************                                      
032800*                                                                         
032900*    Pairs the buffered group into one ATTENDANCE-REC.  Count = 1         
033000*    uses type to decide which side is missing (or the before/            
033100*    after-noon auto-detect when type is unknown). Count >= 2             
033200*    always takes first-as-in, last-as-out per the import rule.           
033300*                                                                         
033400     MOVE     SPACES TO AT-Attendance-Record.                             
033500     MOVE     WS-Group-Emp-Id TO Att-Emp-Id.                              
033600     MOVE     WS-Group-Date   TO Att-Date.                                
033700     MOVE     ZERO  TO Att-Check-In Att-Check-Out Att-Ot-Seconds          
033800                        Att-Late-Min Att-Early-Min.                       
033900     MOVE     "N"   TO Att-Missing-In Att-Missing-Out.                    
034000     MOVE     SPACES TO Att-Status.                                       
034100*                                                                         
034200     IF       WS-Group-Count = 1                                          
034300              PERFORM AA045-Pair-Single-Punch THRU AA045-Exit             
034400     ELSE                                                                 
034500              MOVE WS-First-Time TO Att-Check-In                          
034600              MOVE WS-Last-Time  TO Att-Check-Out                         
034700     END-IF.                                                              
034800*                                                                         
034900     PERFORM AA048-Compute-Worked-Hrs THRU AA048-Exit.                    
035000     PERFORM ZZ020-Write-Attendance THRU ZZ020-Exit.                      
035100     ADD      1 TO WS-Proc-Cnt.                                           
035200     MOVE     "N" TO WS-Group-Active.                                     
035300*                                                                         
035400 AA040-Exit.                                                              
035500     EXIT SECTION.                                                        
035600*                                                                         
035700 AA045-Pair-Single-Punch    SECTION.                                      
035800************************************                                      
035900*                                                                         
036000     MOVE     WS-First-Time TO WS-Pch-Time.                               
036100     IF       WS-First-Type = "1" OR "3"                                  
036200              MOVE WS-First-Time TO Att-Check-In                          
036300              MOVE "Y" TO Att-Missing-Out                                 
036400     ELSE                                                                 
036500         IF   WS-First-Type = "0" OR "2"                                  
036600              MOVE WS-First-Time TO Att-Check-Out                         
036700              MOVE "Y" TO Att-Missing-In                                  
036800         ELSE                                                             
036900*                 Unknown type - before noon is a check-in,               
037000*                 noon or later is a check-out.                           
037100              IF   WS-Pch-Time < 120000                                   
037200                   MOVE WS-First-Time TO Att-Check-In                     
037300                   MOVE "Y" TO Att-Missing-Out                            
037400              ELSE                                                        
037500                   MOVE WS-First-Time TO Att-Check-Out                    
037600                   MOVE "Y" TO Att-Missing-In                             
037700              END-IF                                                      
037800         END-IF                                                           
037900     END-IF.                                                              
038000*                                                                         
038100 AA045-Exit.                                                              
038200     EXIT SECTION.                                                        
038300*                                                                         
038400 AA048-Compute-Worked-Hrs   SECTION.                                      
038500************************************                                      
038600*                                                                         
038700     MOVE     ZERO TO Att-Worked-Hrs.                                     
038800     IF       Att-Check-In NOT = ZERO AND Att-Check-Out NOT = ZERO        
038900              PERFORM ZZ030-Seconds-Between THRU ZZ030-Exit               
039000              IF   WS-Worked-Seconds > ZERO                               
039100                   COMPUTE WS-Worked-Hrs-Calc ROUNDED =                   
039200                           WS-Worked-Seconds / 3600                       
039300                   MOVE WS-Worked-Hrs-Calc TO Att-Worked-Hrs              
039400              END-IF                                                      
039500     END-IF.                                                              
039600*                                                                         
039700 AA048-Exit.                                                              
039800     EXIT SECTION.                                                        
039900*                                                                         
040000 ZZ010-Read-Punch           SECTION.                                      
040100************************************                                      
040200*                                                                         
040300     READ     AT-Punch-File                                               
040400              AT END MOVE "Y" TO WS-Punch-Eof                             
040500     END-READ.                                                            
040600*                                                                         
040700 ZZ010-Exit.                                                              
040800     EXIT SECTION.                                                        
040900*                                                                         
041000 ZZ015-Read-Employee        SECTION.                                      
041100************************************                                      
041200*                                                                         
041300     READ     AT-Employee-File                                            
041400              AT END MOVE "Y" TO WS-Emp-Eof                               
041500              GO TO ZZ015-Exit                                            
041600     END-READ.                                                            
041700*                                                                         
041800     ADD      1 TO WS-Emp-Count.                                          
041900     SET      TE-Idx TO WS-Emp-Count.                                     
042000     MOVE     Emp-Badge    TO TE-Badge (TE-Idx).                          
042100     MOVE     Emp-Id       TO TE-Id    (TE-Idx).                          
042200     MOVE     Emp-Sched-In TO TE-Sched-In  (TE-Idx).                      
042300     MOVE     Emp-Sched-Out TO TE-Sched-Out (TE-Idx).                     
042400     MOVE     Emp-Monthly-Wage TO TE-Wage (TE-Idx).                       
042500     MOVE     Emp-Leave-Bal TO TE-Leave-Bal (TE-Idx).                     
042600     MOVE     Emp-Active-Flag TO TE-Active (TE-Idx).                      
042700*                                                                         
042800 ZZ015-Exit.                                                              
042900     EXIT SECTION.                                                        
043000*                                                                         
043100 ZZ020-Write-Attendance     SECTION.                                      
043200************************************                                      
043300*                                                                         
043400     WRITE    AT-Attendance-Record.                                       
043500*                                                                         
043600 ZZ020-Exit.                                                              
043700     EXIT SECTION.                                                        
043800*                                                                         
043900 ZZ030-Seconds-Between      SECTION.                                      
044000************************************                                      
044100*                                                                         
044200*    Check-out minus check-in expressed as whole seconds, same            
044300*    calendar day - uses the HH/MM/SS groups carried by the               
044400*    Att-Check-In-HHMMSS/Att-Check-Out-HHMMSS REDEFINES so no             
044500*    intrinsic FUNCTION is needed to split the packed time.               
044600*                                                                         
044700     COMPUTE  WS-Worked-Seconds =                                         
044800              (Att-Chk-Out-HH * 3600) + (Att-Chk-Out-MM * 60)             
044900              + Att-Chk-Out-SS                                            
045000              - (Att-Chk-In-HH * 3600) - (Att-Chk-In-MM * 60)             
045100              - Att-Chk-In-SS.                                            
045200*                                                                         
045300 ZZ030-Exit.                                                              
045400     EXIT SECTION.                                                        
045500*                                                                         
045600 ZZ090-Print-Counters       SECTION.                                      
045700************************************                                      
045800*                                                                         
045900     MOVE     WS-Read-Cnt TO WS-Rep-Read-Cnt.                             
046000     MOVE     WS-Proc-Cnt TO WS-Rep-Proc-Cnt.                             
046100     MOVE     WS-Fail-Cnt TO WS-Rep-Fail-Cnt.                             
046200     MOVE     WS-Skip-Cnt TO WS-Rep-Skip-Cnt.                             
046300     DISPLAY  WS-Report-Line.                                             
046400*                                                                         
046500 ZZ090-Exit.                                                              
046600     EXIT SECTION.                                                        
046700*                                                                         
046800 ZZ095-Write-Counter-Rec    SECTION.                                      
046900************************************                                      
047000*                                                                         
047100     MOVE     WS-Read-Cnt TO Cnt-Read-Cnt.                                
047200     MOVE     WS-Proc-Cnt TO Cnt-Proc-Cnt.                                
047300     MOVE     WS-Fail-Cnt TO Cnt-Fail-Cnt.                                
047400     MOVE     WS-Skip-Cnt TO Cnt-Skip-Cnt.                                
047500     WRITE    AT-Counter-Record.                                          
047600*                                                                         
047700 ZZ095-Exit.                                                              
047800     EXIT SECTION.                                                        
047900*                                                                         
048000 ZZ099-Close-Files          SECTION.                                      
048100************************************                                      
048200*                                                                         
048300     CLOSE    AT-Punch-File AT-Employee-File AT-Attendance-File           
048400              AT-Counter-File.                                            
048500*                                                                         
048600 ZZ099-Exit.                                                              
048700     EXIT SECTION.                                                        
