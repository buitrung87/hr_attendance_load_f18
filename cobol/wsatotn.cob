000100*                                                                         
000200*    Record Definition For Costed Overtime Output File                    
000300*    =====================================================                
000400*    Identical layout to wsatot.cob - AT040 reads the uncosted            
000500*    file written by AT030 and writes this copy with                      
000600*    Otn-Hourly-Rate                                                      
000700*    and Otn-Amount populated, then renames it over the original.         
000800*                                                                         
000900* 18/01/26 CJL  TKT1190 Created.                                          
001000*                                                                         
001100 01  AT-Overtime-New-Record.                                              
001200     03  Otn-Emp-Id           PIC X(06).                                  
001300     03  Otn-Date             PIC 9(08).                                  
001400     03  Otn-Type             PIC X.                                      
001500     03  Otn-Seconds          PIC 9(06).                                  
001600     03  Otn-Hours            PIC 9(02)V99.                               
001700     03  Otn-Hhmmss           PIC X(08).                                  
001800     03  Otn-Worked-Hours     PIC 9(02)V99.                               
001900     03  Otn-Standard-Hours   PIC 9(02)V99.                               
002000     03  Otn-Hourly-Rate      PIC 9(05)V99.                               
002100     03  Otn-Amount           PIC 9(07)V99.                               
002200     03  FILLER                PIC X(05).                                 
