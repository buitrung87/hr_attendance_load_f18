000100*                                                                         
000200*    Select Clause - Daily Overtime File                                  
000300*                                                                         
000400* 06/01/26 CJL  TKT1180 Created.                                  TKT1180 
000500*                                                                 TKT1180 
000600     SELECT  AT-Overtime-File  ASSIGN        AT-OVERTIME-FILE             
000700                               ORGANIZATION  LINE SEQUENTIAL              
000800                               STATUS        AT-Ot-Status.                
