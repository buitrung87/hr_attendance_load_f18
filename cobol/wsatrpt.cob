000100*                                                                         
000200*    Working Storage Print Line Layouts For The Attendance                
000300*    Summary Report (AT060) - 132 col landscape.                          
000400*    ========================================================             
000500*    WS-Print-Area is moved to AT-Report-Line immediately before          
000600*    every WRITE.  The individual line layouts below all occupy           
000700*    the same 132 bytes, built up by the paragraph that needs             
000800*    them, REDEFINES avoids six separate 01s drifting apart.              
000900*                                                                         
001000* 09/01/26 CJL  TKT1180 Created.                                  TKT1180 
001100* 15/01/26 CJL  TKT1180 Added WS-Total-Line redefines for grand   TKT1180 
001200*                       totals/import counters at end of report.  TKT1180 
001300* 16/01/26 CJL  TKT1180 Caption fillers in the total/subtotal     TKT1180 
001400* lines                                                           TKT1180 
001500*                       given data-names (WS-Sub-Lit, WS-Grd-Lit) TKT1180 
001600*                       so                                        TKT1180 
001700*                       AT060 can re-INITIALIZE them on every     TKT1180 
001800*                       line -                                    TKT1180 
001900*                       unnamed FILLER can't be re-stated at      TKT1180 
002000*                       runtime.                                  TKT1180 
002100*                                                                 TKT1180 
002200 01  WS-Print-Area             PIC X(132).                                
002300 01  WS-Heading-1 REDEFINES WS-Print-Area.                                
002400     03  FILLER                PIC X(40).                                 
002500     03  WH1-Title             PIC X(32)  VALUE                           
002600         "ATTENDANCE SUMMARY REPORT".                                     
002700     03  FILLER                PIC X(36).                                 
002800     03  WH1-Run-Date          PIC X(10).                                 
002900     03  FILLER                PIC X(04).                                 
003000     03  WH1-Page-Lit          PIC X(05)  VALUE "PAGE ".                  
003100     03  WH1-Page-No           PIC ZZ9.                                   
003200     03  FILLER                PIC X(02).                                 
003300 01  WS-Heading-2 REDEFINES WS-Print-Area.                                
003400     03  WH2-Employee          PIC X(10)  VALUE "EMPLOYEE".               
003500     03  WH2-Date              PIC X(10)  VALUE "DATE".                   
003600     03  WH2-In                PIC X(08)  VALUE "IN".                     
003700     03  WH2-Out               PIC X(08)  VALUE "OUT".                    
003800     03  WH2-Worked            PIC X(08)  VALUE "WORKED".                 
003900     03  WH2-Status            PIC X(08)  VALUE "STATUS".                 
004000     03  WH2-Late-Min          PIC X(10)  VALUE "LATE-MIN".               
004100     03  WH2-Early-Min         PIC X(10)  VALUE "EARLY-MIN".              
004200     03  WH2-Ot-Hrs            PIC X(08)  VALUE "OT-HRS".                 
004300     03  WH2-Ot-Amount         PIC X(12)  VALUE "OT-AMOUNT".              
004400     03  WH2-Ded-Days          PIC X(10)  VALUE "DED-DAYS".               
004500     03  FILLER                PIC X(30).                                 
004600 01  WS-Detail-Line REDEFINES WS-Print-Area.                              
004700     03  WD-Employee           PIC X(08).                                 
004800     03  FILLER                PIC X(02).                                 
004900     03  WD-Date               PIC X(10).                                 
005000     03  FILLER                PIC X(02).                                 
005100     03  WD-In                 PIC X(08).                                 
005200     03  WD-Out                PIC X(08).                                 
005300     03  WD-Worked             PIC ZZ9.99.                                
005400     03  FILLER                PIC X(03).                                 
005500     03  WD-Status             PIC X(08).                                 
005600     03  WD-Late-Min           PIC ZZZ9.99.                               
005700     03  FILLER                PIC X(02).                                 
005800     03  WD-Early-Min          PIC ZZZ9.99.                               
005900     03  FILLER                PIC X(02).                                 
006000     03  WD-Ot-Hrs             PIC ZZ9.99.                                
006100     03  FILLER                PIC X(02).                                 
006200     03  WD-Ot-Amount          PIC ZZZ,ZZ9.99.                            
006300     03  FILLER                PIC X(02).                                 
006400     03  WD-Ded-Days           PIC 9.999.                                 
006500     03  FILLER                PIC X(15).                                 
006600 01  WS-Subtotal-Line REDEFINES WS-Print-Area.                            
006700     03  WS-Sub-Lit            PIC X(08)  VALUE "  TOTAL ".               
006800     03  WS-Sub-Employee       PIC X(08).                                 
006900     03  FILLER                PIC X(02).                                 
007000     03  WS-Sub-Days-Lit       PIC X(06)  VALUE "DAYS: ".                 
007100     03  WS-Sub-Days           PIC ZZ9.                                   
007200     03  FILLER                PIC X(02).                                 
007300     03  WS-Sub-Worked         PIC ZZZ9.99.                               
007400     03  FILLER                PIC X(02).                                 
007500     03  WS-Sub-Ot-Hrs         PIC ZZ9.99.                                
007600     03  FILLER                PIC X(02).                                 
007700     03  WS-Sub-Ot-Amount      PIC ZZZ,ZZ9.99.                            
007800     03  FILLER                PIC X(02).                                 
007900     03  WS-Sub-Ded-Days       PIC 9.999.                                 
008000     03  FILLER                PIC X(02).                                 
008100     03  WS-Sub-Perfect        PIC X(19).                                 
008200     03  FILLER                PIC X(43).                                 
008300 01  WS-Total-Line REDEFINES WS-Print-Area.                               
008400     03  WS-Grd-Lit            PIC X(13)  VALUE "GRAND TOTAL: ".          
008500     03  WS-Grd-Days           PIC ZZZ9.                                  
008600     03  FILLER                PIC X(02).                                 
008700     03  WS-Grd-Worked         PIC ZZZZ9.99.                              
008800     03  FILLER                PIC X(02).                                 
008900     03  WS-Grd-Ot-Hrs         PIC ZZZ9.99.                               
009000     03  FILLER                PIC X(02).                                 
009100     03  WS-Grd-Ot-Amount      PIC ZZZ,ZZZ9.99.                           
009200     03  FILLER                PIC X(02).                                 
009300     03  WS-Grd-Ded-Days       PIC 9.999.                                 
009400     03  FILLER                PIC X(02).                                 
009500     03  WS-Grd-Read           PIC X(06)  VALUE "READ: ".                 
009600     03  WS-Grd-Read-Cnt       PIC ZZZ9.                                  
009700     03  WS-Grd-Proc           PIC X(07)  VALUE " PROC: ".                
009800     03  WS-Grd-Proc-Cnt       PIC ZZZ9.                                  
009900     03  WS-Grd-Fail           PIC X(07)  VALUE " FAIL: ".                
010000     03  WS-Grd-Fail-Cnt       PIC ZZZ9.                                  
010100     03  WS-Grd-Skip           PIC X(07)  VALUE " SKIP: ".                
010200     03  WS-Grd-Skip-Cnt       PIC ZZZ9.                                  
010300     03  FILLER                PIC X(20).                                 
