000100*                                                                         
000200*    Record Definition For Classified Attendance Output File              
000300*    ==========================================================           
000400*    Identical layout to wsatatt.cob - kept as a separate 01 name         
000500*    because AT020 has the unclassified copy open for INPUT and           
000600*    the classified copy open for OUTPUT at the same time.  AT020         
000700*    renames the new copy over the old one at end of run.                 
000800*                                                                         
000900* 11/01/26 CJL  TKT1180 Created.                                  TKT1180 
001000*                                                                 TKT1180 
001100 01  AT-Attendance-New-Record.                                            
001200     03  Atn-Emp-Id           PIC X(06).                                  
001300     03  Atn-Date             PIC 9(08).                                  
001400     03  Atn-Check-In         PIC 9(06).                                  
001500     03  Atn-Check-Out        PIC 9(06).                                  
001600     03  Atn-Missing-In       PIC X.                                      
001700     03  Atn-Missing-Out      PIC X.                                      
001800     03  Atn-Worked-Hrs       PIC 9(02)V99.                               
001900     03  Atn-Status           PIC XX.                                     
002000     03  Atn-Late-Min         PIC 9(04)V99.                               
002100     03  Atn-Early-Min        PIC 9(04)V99.                               
002200     03  Atn-Ot-Seconds       PIC 9(06).                                  
002300     03  FILLER                PIC X(05).                                 
