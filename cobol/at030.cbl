000100*****************************************************************         
000200*                                                                *        
000300*                 Daily Overtime Calculator                     *         
000400*                                                                *        
000500*****************************************************************         
000600 IDENTIFICATION           DIVISION.                                       
000700*========================                                                 
000800*                                                                         
000900     PROGRAM-ID.           AT030.                                         
001000     AUTHOR.               C J LATIMER.                                   
001100     INSTALLATION.         APPLEWOOD COMPUTERS - HR DIVISION.             
001200     DATE-WRITTEN.         08/01/1988.                                    
001300     DATE-COMPILED.                                                       
001400     SECURITY.             COMPANY CONFIDENTIAL.                          
001500*                                                                         
001600* Remarks.            Third leg of the nightly attendance run.            
001700*                     Reads the classified attendance file                
001800*                     produced                                            
001900*                     by AT020 and, for every employee-day that           
002000*                     clears the overtime threshold, writes an            
002100*                     overtime record carrying worked/standard            
002200*                     hours and the duration fields.  Rate and            
002300*                     amount are left zero here - AT040 costs             
002400*                     them.                                               
002500*                                                                         
002600* Called modules.     ATDOW - Saturday/Sunday test.                       
002700*                                                                         
002800* Files used:         AT-ATTENDANCE-FILE (in, classified)                 
002900*                     AT-HOLIDAY-FILE    (in, loaded to table)            
003000*                     AT-OVERTIME-FILE   (out)                            
003100*                                                                         
003200*-----------------------------------------------------------------        
003300* CHANGE LOG                                                              
003400*-----------------------------------------------------------------        
003500* 08/01/1988 CJL      Created.                                            
003600* 14/03/1994 CJL      Standard-hours column added for the payroll         
003700*                      reconciliation run (8.00 weekday, nil              
003800*                      other).                                            
003900* 18/01/1999 RPW  Y2K  CCYYMMDD throughout, signed off.                   
004000* 20/10/2011 SJT      Switched to the shared ATDOW call instead of        
004100*                      its own Saturday/Sunday table scan.                
004200* 07/01/26 CJL  TKT1180 Rebuilt for the new attendance/overtime   TKT1180 
004300*                      record layouts.                            TKT1180 
004400* 18/01/26 CJL  TKT1190 OT-HHMMSS now built with two straight             
004500*                      DIVIDEs instead of the old subtract loop.          
004600*****************************************************************         
004700*                                                                         
004800 ENVIRONMENT               DIVISION.                                      
004900*========================                                                 
005000*                                                                         
005100     COPY "atenvdv.cob".                                                  
005200     INPUT-OUTPUT          SECTION.                                       
005300     FILE-CONTROL.                                                        
005400         COPY "selatatt.cob".                                             
005500         COPY "selathol.cob".                                             
005600         COPY "selatot.cob".                                              
005700*                                                                         
005800 DATA                      DIVISION.                                      
005900*========================                                                 
006000*                                                                         
006100 FILE SECTION.                                                            
006200*                                                                         
006300     COPY "fdatatt.cob".                                                  
006400     COPY "fdathol.cob".                                                  
006500     COPY "fdatot.cob".                                                   
006600*                                                                         
006700 WORKING-STORAGE           SECTION.                                       
006800*------------------------                                                 
006900*                                                                         
007000 77  WS-Prog-Name          PIC X(17)    VALUE "AT030 (1.0.06)".           
007100*                                                                         
007200 01  WS-File-Statuses.                                                    
007300     03  AT-Att-Status     PIC XX.                                        
007400     03  AT-Hol-Status     PIC XX.                                        
007500     03  AT-Ot-Status      PIC XX.                                        
007600     03  FILLER            PIC X(01).                                     
007700*                                                                         
007800 01  WS-Switches.                                                         
007900     03  WS-Att-Eof        PIC X        VALUE "N".                        
008000         88  WS-No-More-Attendance        VALUE "Y".                      
008100     03  WS-Hol-Eof        PIC X        VALUE "N".                        
008200         88  WS-No-More-Holidays          VALUE "Y".                      
008300     03  WS-Is-Weekend     PIC X        VALUE "N".                        
008400         88  WS-Day-Is-Weekend            VALUE "Y".                      
008500     03  WS-Is-Holiday     PIC X        VALUE "N".                        
008600         88  WS-Day-Is-Holiday            VALUE "Y".                      
008700     03  FILLER            PIC X(01).                                     
008800*                                                                         
008900 01  WS-Counters.                                                         
009000     03  WS-Hol-Count      BINARY-LONG  UNSIGNED VALUE ZERO.              
009100     03  WS-Rec-Count      BINARY-LONG  UNSIGNED VALUE ZERO.              
009200     03  WS-Ot-Count       BINARY-LONG  UNSIGNED VALUE ZERO.              
009300     03  FILLER            PIC X(01).                                     
009400*                                                                         
009500 01  AT-Holiday-Table.                                                    
009600     03  TH-Entry          OCCURS 400 TIMES                               
009700                            INDEXED BY TH-Idx.                            
009800         05  TH-Date       PIC 9(08).                                     
009900         05  FILLER        PIC X(01).                                     
010000*                                                                         
010100 01  WS-Duration-Work.                                                    
010200     03  WS-Chk-In-Secs    PIC S9(07)   COMP-3.                           
010300     03  WS-Chk-Out-Secs   PIC S9(07)   COMP-3.                           
010400     03  WS-Diff-Secs      PIC S9(07)   COMP-3.                           
010500     03  WS-Ot-Hours-Calc  PIC S9(02)V99 COMP-3.                          
010600     03  FILLER            PIC X(01).                                     
010700*                                                                         
010800 01  WS-Hhmmss-Work.                                                      
010900     03  WS-Hh-Part        PIC 9(02).                                     
011000     03  WS-Mm-Part        PIC 9(02).                                     
011100     03  WS-Ss-Part        PIC 9(02).                                     
011200     03  WS-Mm-Ss-Secs     PIC 9(06).                                     
011300     03  FILLER            PIC X(01).                                     
011400 01  WS-Hhmmss-Redef  REDEFINES WS-Hhmmss-Work.                           
011500     03  FILLER            PIC 9(02).                                     
011600     03  WS-Mm-Ss-Pack     PIC 9(04).                                     
011700     03  FILLER            PIC X(07).                                     
011800*                                                                         
011900 PROCEDURE                 DIVISION.                                      
012000*========================                                                 
012100*                                                                         
012200 AA000-Main                SECTION.                                       
012300***********************************                                       
012400*                                                                         
012500     PERFORM AA010-Open-Files THRU AA010-Exit.                            
012600     PERFORM AA020-Load-Holiday-Table THRU AA020-Exit.                    
012700     PERFORM AA030-Process-All THRU AA030-Exit.                           
012800     PERFORM ZZ099-Close-Files THRU ZZ099-Exit.                           
012900     GOBACK.                                                              
013000*                                                                         
013100 AA000-Exit.                                                              
013200     EXIT SECTION.                                                        
013300*                                                                         
013400 AA010-Open-Files           SECTION.                                      
013500***********************************                                       
013600*                                                                         
013700     OPEN INPUT  AT-Attendance-File.                                      
013800     IF       AT-Att-Status NOT = "00"                                    
013900              DISPLAY "AT030 - ATTENDANCE OPEN FAILED "                   
014000                       AT-Att-Status                                      
014100              GOBACK                                                      
014200     END-IF.                                                              
014300     OPEN INPUT  AT-Holiday-File.                                         
014400     IF       AT-Hol-Status NOT = "00"                                    
014500              DISPLAY "AT030 - HOLIDAY OPEN FAILED " AT-Hol-Status        
014600              GOBACK                                                      
014700     END-IF.                                                              
014800     OPEN OUTPUT AT-Overtime-File.                                        
014900*                                                                         
015000 AA010-Exit.                                                              
015100     EXIT SECTION.                                                        
015200*                                                                         
015300 AA020-Load-Holiday-Table   SECTION.                                      
015400************************************                                      
015500*                                                                         
015600     PERFORM ZZ016-Read-Holiday THRU ZZ016-Exit                           
015700             UNTIL WS-No-More-Holidays.                                   
015800*                                                                         
015900 AA020-Exit.                                                              
016000     EXIT SECTION.                                                        
016100*                                                                         
016200 AA030-Process-All          SECTION.                                      
016300************************************                                      
016400*                                                                         
016500     PERFORM ZZ010-Read-Attendance THRU ZZ010-Exit.                       
016600     PERFORM AA040-Process-One THRU AA040-Exit                            
016700             UNTIL WS-No-More-Attendance.                                 
016800*                                                                         
016900 AA030-Exit.                                                              
017000     EXIT SECTION.                                                        
017100*                                                                         
017200 AA040-Process-One          SECTION.                                      
017300************************************                                      
017400*                                                                         
017500     ADD      1 TO WS-Rec-Count.                                          
017600     PERFORM AA041-Check-Holiday THRU AA041-Exit.                         
017700     PERFORM AA042-Check-Weekend THRU AA042-Exit.                         
017800     PERFORM AA050-Compute-Duration THRU AA050-Exit.                      
017900*                                                                         
018000*    Weekday below threshold, or weekend/holiday with nothing             
018100*    worked - no overtime record for the day.                             
018200*                                                                         
018300     IF       NOT WS-Day-Is-Weekend AND NOT WS-Day-Is-Holiday             
018400              IF   Ot-Seconds < 1800                                      
018500                   GO TO AA040-Exit                                       
018600              END-IF                                                      
018700     ELSE                                                                 
018800              IF   Ot-Seconds <= ZERO                                     
018900                   GO TO AA040-Exit                                       
019000              END-IF                                                      
019100     END-IF.                                                              
019200*                                                                         
019300     PERFORM AA060-Build-Overtime-Record THRU AA060-Exit.                 
019400     WRITE    AT-Overtime-Record.                                         
019500     ADD      1 TO WS-Ot-Count.                                           
019600*                                                                         
019700 AA040-Exit.                                                              
019800     PERFORM ZZ010-Read-Attendance THRU ZZ010-Exit.                       
019900*                                                                         
020000 AA041-Check-Holiday        SECTION.                                      
020100************************************                                      
020200*                                                                         
020300     MOVE     "N" TO WS-Is-Holiday.                                       
020400     SET      TH-Idx TO 1.                                                
020500     SEARCH   TH-Entry                                                    
020600              AT END                                                      
020700                   MOVE "N" TO WS-Is-Holiday                              
020800              WHEN TH-Date (TH-Idx) = Att-Date                            
020900                   MOVE "Y" TO WS-Is-Holiday                              
021000     END-SEARCH.                                                          
021100*                                                                         
021200 AA041-Exit.                                                              
021300     EXIT SECTION.                                                        
021400*                                                                         
021500 AA042-Check-Weekend        SECTION.                                      
021600************************************                                      
021700*                                                                         
021800     MOVE     "N" TO WS-Is-Weekend.                                       
021900     CALL     "ATDOW" USING Att-Date WS-Is-Weekend.                       
022000*                                                                         
022100 AA042-Exit.                                                              
022200     EXIT SECTION.                                                        
022300*                                                                         
022400 AA050-Compute-Duration     SECTION.                                      
022500************************************                                      
022600*                                                                         
022700*    Same weekday/weekend duration rule as AT020's AA050 - kept           
022800*    here too because AT030 is the one that owns the OVERTIME             
022900*    record and may run on its own against a re-sent attendance           
023000*    extract.                                                             
023100*                                                                         
023200     MOVE     ZERO TO Ot-Seconds.                                         
023300     IF       WS-Day-Is-Weekend OR WS-Day-Is-Holiday                      
023400              IF   Att-Check-In NOT = ZERO                                
023500                AND Att-Check-Out NOT = ZERO                              
023600                   COMPUTE WS-Chk-In-Secs =                               
023700                           (Att-Chk-In-HH * 3600)                         
023800                           + (Att-Chk-In-MM * 60)                         
023900                           + Att-Chk-In-SS                                
024000                   COMPUTE WS-Chk-Out-Secs =                              
024100                           (Att-Chk-Out-HH * 3600)                        
024200                           + (Att-Chk-Out-MM * 60)                        
024300                           + Att-Chk-Out-SS                               
024400                   COMPUTE WS-Diff-Secs =                                 
024500                           WS-Chk-Out-Secs - WS-Chk-In-Secs               
024600                   IF   WS-Diff-Secs > ZERO                               
024700                        IF   WS-Diff-Secs > 14400                         
024800                             MOVE 14400 TO Ot-Seconds                     
024900                        ELSE                                              
025000                             MOVE WS-Diff-Secs TO Ot-Seconds              
025100                        END-IF                                            
025200                   END-IF                                                 
025300              END-IF                                                      
025400     ELSE                                                                 
025500              IF   Att-Check-Out NOT = ZERO                               
025600                AND Att-Check-Out > 180000                                
025700                   COMPUTE WS-Chk-Out-Secs =                              
025800                           (Att-Chk-Out-HH * 3600)                        
025900                           + (Att-Chk-Out-MM * 60)                        
026000                           + Att-Chk-Out-SS                               
026100                   COMPUTE WS-Diff-Secs = WS-Chk-Out-Secs - 64800         
026200                   IF   WS-Diff-Secs >= 1800                              
026300                        MOVE WS-Diff-Secs TO Ot-Seconds                   
026400                   END-IF                                                 
026500              END-IF                                                      
026600     END-IF.                                                              
026700*                                                                         
026800 AA050-Exit.                                                              
026900     EXIT SECTION.                                                        
027000*                                                                         
027100 AA060-Build-Overtime-Record SECTION.                                     
027200*************************************                                     
027300*                                                                         
027400     MOVE     Att-Emp-Id      TO Ot-Emp-Id.                               
027500     MOVE     Att-Date        TO Ot-Date.                                 
027600     IF       WS-Day-Is-Holiday                                           
027700              SET Ot-Is-Holiday TO TRUE                                   
027800     ELSE                                                                 
027900         IF   WS-Day-Is-Weekend                                           
028000              SET Ot-Is-Weekend TO TRUE                                   
028100         ELSE                                                             
028200              SET Ot-Is-Weekday TO TRUE                                   
028300         END-IF                                                           
028400     END-IF.                                                              
028500*                                                                         
028600     COMPUTE  WS-Ot-Hours-Calc ROUNDED = Ot-Seconds / 3600.               
028700     MOVE     WS-Ot-Hours-Calc TO Ot-Hours.                               
028800*                                                                         
028900     DIVIDE   Ot-Seconds BY 3600 GIVING WS-Hh-Part                        
029000              REMAINDER WS-Mm-Ss-Secs.                                    
029100     DIVIDE   WS-Mm-Ss-Secs BY 60 GIVING WS-Mm-Part                       
029200              REMAINDER WS-Ss-Part.                                       
029300     STRING   WS-Hh-Part DELIMITED BY SIZE ":" DELIMITED BY SIZE          
029400              WS-Mm-Part DELIMITED BY SIZE ":" DELIMITED BY SIZE          
029500              WS-Ss-Part DELIMITED BY SIZE                                
029600              INTO Ot-Hhmmss.                                             
029700*                                                                         
029800     MOVE     Att-Worked-Hrs  TO Ot-Worked-Hours.                         
029900     IF       WS-Day-Is-Weekend OR WS-Day-Is-Holiday                      
030000              MOVE ZERO    TO Ot-Standard-Hours                           
030100     ELSE                                                                 
030200              MOVE 8.00    TO Ot-Standard-Hours                           
030300     END-IF.                                                              
030400*                                                                         
030500     MOVE     ZERO TO Ot-Hourly-Rate.                                     
030600     MOVE     ZERO TO Ot-Amount.                                          
030700*                                                                         
030800 AA060-Exit.                                                              
030900     EXIT SECTION.                                                        
031000*                                                                         
031100 ZZ010-Read-Attendance      SECTION.                                      
031200************************************                                      
031300*                                                                         
031400     READ     AT-Attendance-File                                          
031500              AT END MOVE "Y" TO WS-Att-Eof                               
031600     END-READ.                                                            
031700*                                                                         
031800 ZZ010-Exit.                                                              
031900     EXIT SECTION.                                                        
032000*                                                                         
032100 ZZ016-Read-Holiday         SECTION.                                      
032200************************************                                      
032300*                                                                         
032400     READ     AT-Holiday-File                                             
032500              AT END MOVE "Y" TO WS-Hol-Eof                               
032600              GO TO ZZ016-Exit                                            
032700     END-READ.                                                            
032800*                                                                         
032900     ADD      1 TO WS-Hol-Count.                                          
033000     SET      TH-Idx TO WS-Hol-Count.                                     
033100     MOVE     Hol-Date TO TH-Date (TH-Idx).                               
033200*                                                                         
033300 ZZ016-Exit.                                                              
033400     EXIT SECTION.                                                        
033500*                                                                         
033600 ZZ099-Close-Files          SECTION.                                      
033700************************************                                      
033800*                                                                         
033900     CLOSE    AT-Attendance-File AT-Holiday-File AT-Overtime-File.        
034000     DISPLAY  "AT030 - READ: " WS-Rec-Count " OT RECORDS: "               
034100              WS-Ot-Count.                                                
034200*                                                                         
034300 ZZ099-Exit.                                                              
034400     EXIT SECTION.                                                        
