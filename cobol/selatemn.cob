000100*                                                                         
000200*    Select Clause - Updated Employee Master Output File                  
000300*                                                                         
000400* 12/01/26 CJL  TKT1180 Created.                                  TKT1180 
000500*                                                                 TKT1180 
000600     SELECT  AT-Employee-New-File ASSIGN     AT-EMPLOYEE-NEW              
000700                               ORGANIZATION  LINE SEQUENTIAL              
000800                               STATUS        AT-Empn-Status.              
