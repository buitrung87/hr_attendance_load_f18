000100*                                                                         
000200*    File Description - Costed Overtime Output File                       
000300*                                                                         
000400* 18/01/26 CJL  TKT1190 Created.                                          
000500*                                                                         
000600 FD  AT-Overtime-New-File.                                                
000700     COPY "wsatotn.cob".                                                  
