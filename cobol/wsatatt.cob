000100*                                                                         
000200*    Record Definition For Paired Daily Attendance File                   
000300*    =====================================================                
000400*    Written by AT010 (check-in/check-out paired, status spaces),         
000500*    rewritten in place by AT020 (status + late/early minutes +           
000600*    OT seconds added), then read again by AT030, AT050 and AT060.        
000700*                                                                         
000800*    File size 57 bytes (52 live + 5 reserved for growth).                
000900*                                                                         
001000* 05/01/26 CJL  TKT1180 Created.                                  TKT1180 
001100* 11/01/26 CJL  TKT1180 Added                                     TKT1180 
001200* Att-Check-In-HHMMSS/Att-Check-Out-HHMMSS                        TKT1180 
001300*                       redefines - AT020 needs the broken-out    TKT1180 
001400*                       HH/MM/SS                                  TKT1180 
001500*                       groups to compute the 18:00:00 overtime   TKT1180 
001600*                       cut.                                      TKT1180 
001700*                                                                 TKT1180 
001800 01  AT-Attendance-Record.                                                
001900     03  Att-Emp-Id           PIC X(06).                                  
002000     03  Att-Date             PIC 9(08).                                  
002100     03  Att-Check-In-Grp.                                                
002200         05  Att-Check-In     PIC 9(06).                                  
002300     03  Att-Check-In-HHMMSS REDEFINES Att-Check-In-Grp.                  
002400         05  Att-Chk-In-HH    PIC 99.                                     
002500         05  Att-Chk-In-MM    PIC 99.                                     
002600         05  Att-Chk-In-SS    PIC 99.                                     
002700     03  Att-Check-Out-Grp.                                               
002800         05  Att-Check-Out    PIC 9(06).                                  
002900     03  Att-Check-Out-HHMMSS REDEFINES Att-Check-Out-Grp.                
003000         05  Att-Chk-Out-HH   PIC 99.                                     
003100         05  Att-Chk-Out-MM   PIC 99.                                     
003200         05  Att-Chk-Out-SS   PIC 99.                                     
003300     03  Att-Missing-In       PIC X.                                      
003400         88  Att-Is-Missing-In       VALUE "Y".                           
003500     03  Att-Missing-Out      PIC X.                                      
003600         88  Att-Is-Missing-Out      VALUE "Y".                           
003700     03  Att-Worked-Hrs       PIC 9(02)V99.                               
003800     03  Att-Status           PIC XX.                                     
003900     03  Att-Late-Min         PIC 9(04)V99.                               
004000     03  Att-Early-Min        PIC 9(04)V99.                               
004100     03  Att-Ot-Seconds       PIC 9(06).                                  
004200     03  FILLER                PIC X(05).                                 
