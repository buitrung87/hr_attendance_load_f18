000100*                                                                         
000200*    Record Definition For Import Run-Counter File                        
000300*    =================================================                    
000400*    Single record - the four end-of-job totals from AT010's punch        
000500*    import, carried forward so AT060 can print them on the               
000600*    summary report's grand-total line.                                   
000700*                                                                         
000800* 15/01/26 CJL  TKT1180 Created.                                  TKT1180 
000900*                                                                 TKT1180 
001000 01  AT-Counter-Record.                                                   
001100     03  Cnt-Read-Cnt         PIC 9(06).                                  
001200     03  Cnt-Proc-Cnt         PIC 9(06).                                  
001300     03  Cnt-Fail-Cnt         PIC 9(06).                                  
001400     03  Cnt-Skip-Cnt         PIC 9(06).                                  
001500     03  FILLER               PIC X(05).                                  
