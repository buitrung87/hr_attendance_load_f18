000100*                                                                         
000200*    Record Definition For Raw Badge Punch File                           
000300*    ===========================================                          
000400*    Fed in each night from the clock terminal collector.  Sorted         
000500*    by badge, date, time before AT010 ever sees it.                      
000600*                                                                         
000700*    File size 30 bytes (25 live + 5 reserved for growth).                
000800*                                                                         
000900* 03/01/26 CJL  TKT1180 Created.                                  TKT1180 
001000*                                                                 TKT1180 
001100 01  AT-Punch-Record.                                                     
001200     03  Pch-Badge            PIC X(10).                                  
001300     03  Pch-Date             PIC 9(08).                                  
001400     03  Pch-Time             PIC 9(06).                                  
001500     03  Pch-Type             PIC X.                                      
001600         88  Pch-Is-Check-In         VALUE "1" "3".                       
001700         88  Pch-Is-Check-Out        VALUE "0" "2".                       
001800         88  Pch-Is-Unknown          VALUE SPACE.                         
001900     03  FILLER                PIC X(05).                                 
