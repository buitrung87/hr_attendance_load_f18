000100*                                                                         
000200*    Select Clause - Leave Deduction File                                 
000300*                                                                         
000400* 07/01/26 CJL  TKT1180 Created.                                  TKT1180 
000500*                                                                 TKT1180 
000600     SELECT  AT-Deduction-File ASSIGN        AT-DEDUCTION-FILE            
000700                               ORGANIZATION  LINE SEQUENTIAL              
000800                               STATUS        AT-Ded-Status.               
