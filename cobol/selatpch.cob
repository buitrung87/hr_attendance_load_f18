000100*                                                                         
000200*    Select Clause - Raw Badge Punch File                                 
000300*                                                                         
000400* 03/01/26 CJL  TKT1180 Created.                                  TKT1180 
000500*                                                                 TKT1180 
000600     SELECT  AT-Punch-File     ASSIGN        AT-PUNCH-FILE                
000700                               ORGANIZATION  LINE SEQUENTIAL              
000800                               STATUS        AT-Pch-Status.               
