000100*                                                                         
000200*    Select Clause - Classified Attendance Output File                    
000300*                                                                         
000400* 11/01/26 CJL  TKT1180 Created.                                  TKT1180 
000500*                                                                 TKT1180 
000600     SELECT  AT-Attendance-New-File ASSIGN   AT-ATTENDANCE-NEW            
000700                               ORGANIZATION  LINE SEQUENTIAL              
000800                               STATUS        AT-Atn-Status.               
