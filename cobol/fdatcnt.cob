000100*                                                                         
000200*    File Description - Import Run-Counter File                           
000300*                                                                         
000400* 15/01/26 CJL  TKT1180 Created.                                  TKT1180 
000500*                                                                 TKT1180 
000600 FD  AT-Counter-File.                                                     
000700     COPY "wsatcnt.cob".                                                  
