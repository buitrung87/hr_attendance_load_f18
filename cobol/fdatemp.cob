000100*                                                                         
000200*    File Description - Employee Master File                              
000300*                                                                         
000400* 02/01/26 CJL  TKT1180 Created.                                  TKT1180 
000500*                                                                 TKT1180 
000600 FD  AT-Employee-File.                                                    
000700     COPY "wsatemp.cob".                                                  
