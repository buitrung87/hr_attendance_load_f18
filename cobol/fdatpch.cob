000100*                                                                         
000200*    File Description - Raw Badge Punch File                              
000300*                                                                         
000400* 03/01/26 CJL  TKT1180 Created.                                  TKT1180 
000500*                                                                 TKT1180 
000600 FD  AT-Punch-File.                                                       
000700     COPY "wsatpch.cob".                                                  
