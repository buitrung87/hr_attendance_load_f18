000100*                                                                         
000200*    Record Definition For Updated Employee Master Output File            
000300*    =============================================================        
000400*    Identical layout to wsatemp.cob - AT050 has the old master           
000500*    open for INPUT and this copy open for OUTPUT so the posted           
000600*    leave balance can be written without destroying the record           
000700*    still being read.  Renamed over the old master at end of run.        
000800*                                                                         
000900* 12/01/26 CJL  TKT1180 Created.                                  TKT1180 
001000*                                                                 TKT1180 
001100 01  AT-Employee-New-Record.                                              
001200     03  Empn-Id              PIC X(06).                                  
001300     03  Empn-Name            PIC X(25).                                  
001400     03  Empn-Badge           PIC X(10).                                  
001500     03  Empn-Dept            PIC X(10).                                  
001600     03  Empn-Monthly-Wage    PIC 9(07)V99.                               
001700     03  Empn-Sched-In        PIC 9(04).                                  
001800     03  Empn-Sched-Out       PIC 9(04).                                  
001900     03  Empn-Leave-Bal       PIC 9(03)V999.                              
002000     03  Empn-Active-Flag     PIC X.                                      
002100     03  FILLER                PIC X(05).                                 
