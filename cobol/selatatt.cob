000100*                                                                         
000200*    Select Clause - Paired Daily Attendance File                         
000300*                                                                         
000400* 05/01/26 CJL  TKT1180 Created.                                  TKT1180 
000500*                                                                 TKT1180 
000600     SELECT  AT-Attendance-File ASSIGN       AT-ATTENDANCE-FILE           
000700                               ORGANIZATION  LINE SEQUENTIAL              
000800                               STATUS        AT-Att-Status.               
