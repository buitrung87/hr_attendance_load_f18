000100*                                                                         
000200*    Record Definition For Public Holiday Calendar File                   
000300*    ====================================================                 
000400*    Maintained by HR once a year.  Loaded whole into the                 
000500*    Hol-Table in AT020 and AT030 for the weekday/weekend/                
000600*    holiday test - not read record by record thereafter.                 
000700*                                                                         
000800*    File size 43 bytes (38 live + 5 reserved for growth).                
000900*                                                                         
001000* 04/01/26 CJL  TKT1180 Created.                                  TKT1180 
001100*                                                                 TKT1180 
001200 01  AT-Holiday-Record.                                                   
001300     03  Hol-Date             PIC 9(08).                                  
001400     03  Hol-Name             PIC X(30).                                  
001500     03  FILLER                PIC X(05).                                 
