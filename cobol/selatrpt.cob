000100*                                                                         
000200*    Select Clause - Attendance Summary Report Print File                 
000300*                                                                         
000400* 08/01/26 CJL  TKT1180 Created.                                  TKT1180 
000500*                                                                 TKT1180 
000600     SELECT  AT-Report-File    ASSIGN        AT-REPORT-FILE               
000700                               ORGANIZATION  LINE SEQUENTIAL              
000800                               STATUS        AT-Rpt-Status.               
