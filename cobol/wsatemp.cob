000100*                                                                         
000200*    Record Definition For Employee Master File                           
000300*    ===========================================                          
000400*    Uses Emp-Id as key (ascending sequence on the master).               
000500*                                                                         
000600*    File size 80 bytes (75 live + 5 reserved for growth).                
000700*                                                                         
000800* 02/01/26 CJL  TKT1180 Created.                                  TKT1180 
000900* 09/01/26 CJL  TKT1180 Split sched-in/out into HHMM redefines forTKT1180 
001000*                       the late/early minute arithmetic in AT020.TKT1180 
001100* 22/01/26 CJL  TKT1204 Confirmed Emp-Leave-Bal holds                     
001200* whole+fraction                                                          
001300*                       days (9(3)V999) to match deduction                
001400*                       posting.                                          
001500*                                                                         
001600 01  AT-Employee-Record.                                                  
001700     03  Emp-Id               PIC X(06).                                  
001800     03  Emp-Name             PIC X(25).                                  
001900     03  Emp-Badge             PIC X(10).                                 
002000     03  Emp-Dept             PIC X(10).                                  
002100     03  Emp-Monthly-Wage     PIC 9(07)V99.                               
002200     03  Emp-Sched-In-Grp.                                                
002300         05  Emp-Sched-In     PIC 9(04).                                  
002400     03  Emp-Sched-In-HHMM REDEFINES Emp-Sched-In-Grp.                    
002500         05  Emp-Sched-In-HH  PIC 99.                                     
002600         05  Emp-Sched-In-MM  PIC 99.                                     
002700     03  Emp-Sched-Out-Grp.                                               
002800         05  Emp-Sched-Out    PIC 9(04).                                  
002900     03  Emp-Sched-Out-HHMM REDEFINES Emp-Sched-Out-Grp.                  
003000         05  Emp-Sched-Out-HH PIC 99.                                     
003100         05  Emp-Sched-Out-MM PIC 99.                                     
003200     03  Emp-Leave-Bal        PIC 9(03)V999.                              
003300     03  Emp-Active-Flag      PIC X.                                      
003400         88  Emp-Is-Active           VALUE "Y".                           
003500         88  Emp-Is-Inactive         VALUE "N".                           
003600     03  FILLER                PIC X(05).                                 
