000100*                                                                         
000200*    File Description - Attendance Summary Report Print File              
000300*    132-column landscape print layout.                                   
000400*                                                                         
000500* 08/01/26 CJL  TKT1180 Created.                                  TKT1180 
000600*                                                                 TKT1180 
000700 FD  AT-Report-File.                                                      
000800 01  AT-Report-Line           PIC X(132).                                 
