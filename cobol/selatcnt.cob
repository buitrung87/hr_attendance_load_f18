000100*                                                                         
000200*    Select Clause - Import Run-Counter File                              
000300*    ===========================================                          
000400*    One-record file AT010 drops its read/processed/failed/skipped        
000500*    totals into, so AT060 can carry them onto the grand-total            
000600*    line                                                                 
000700*    of the summary report without AT010 and AT060 running back to        
000800*    back in the same job step.                                           
000900*                                                                         
001000* 15/01/26 CJL  TKT1180 Created.                                  TKT1180 
001100*                                                                 TKT1180 
001200     SELECT  AT-Counter-File    ASSIGN        AT-COUNTER-FILE             
001300                               ORGANIZATION  LINE SEQUENTIAL              
001400                               STATUS        AT-Cnt-Status.               
