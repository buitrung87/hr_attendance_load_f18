000100*                                                                         
000200*    File Description - Daily Overtime File                               
000300*                                                                         
000400* 06/01/26 CJL  TKT1180 Created.                                  TKT1180 
000500*                                                                 TKT1180 
000600 FD  AT-Overtime-File.                                                    
000700     COPY "wsatot.cob".                                                   
